000100******************************************************************
000200* Author:        E. ERIKSEN
000300* Create Date:   1994-06-12
000400* Last Modified: 1994-06-12
000500* Purpose:  One printed report row for a confirmed-bot IP -
000600*           the IP itself, its sorted timestamps concatenated
000700*           for display, and its user agents concatenated for
000800*           display.  Console (SYSOUT) output only - see the
000900*           REPORTS notes in the LOGS driver banner.
001000* Tectonics:  cobc -c source-copybooks-wl-report-line.cpy
001100******************************************************************
001200*
001300*   AMENDMENT HISTORY
001400*   ------------------------------------------------------------
001500*   1994-06-12  ERE  New copybook.                    (WO-4471)
001600*
001700 01  WL-BOT-REPORT-LINE.
001800     05  RPT-BOT-IP              PIC X(15).
001900     05  RPT-TIMESTAMPS          PIC X(200).
002000     05  RPT-USER-AGENTS         PIC X(200).
002100     05  FILLER                  PIC X(05).
