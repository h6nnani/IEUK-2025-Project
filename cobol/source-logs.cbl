000100******************************************************************
000200* PROGRAM:  LOGS
000300*           Nightly driver.  Loads sample-log.log through LOG-
000400*           LOADER, hands every row to BOT-DETECTOR, then prints
000500*           the bot report to SYSOUT.
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    LOGS.
000900 AUTHOR.        E. ERIKSEN.
001000 INSTALLATION.  DATA CENTER OPERATIONS.
001100 DATE-WRITTEN.  06/12/1994.
001200 DATE-COMPILED.
001300 SECURITY.      UNCLASSIFIED.
001400*
001500*   AMENDMENT HISTORY
001600*   ------------------------------------------------------------
001700*   DATE        PROGRAMMER   DESCRIPTION
001800*   ----------  -----------  ---------------------------------
001900*   06/12/1994  E ERIKSEN    ORIGINAL PROGRAM.            (4471)
002000*   09/30/1994  E ERIKSEN    ADDED THE ROW-COUNT DIAGNOSTIC
002100*                            WRITTEN AFTER LOG-LOADER RETURNS -
002200*                            OPERATIONS WANTED SOMETHING ON THE
002300*                            RUN LOG BESIDES THE FINAL REPORT
002400*                            WHEN A NIGHT'S LOG WAS EMPTY.(4479)
002500*   02/14/1996  R KOWALCZYK  COUNTRY-CODE LIST LINE NOW BUILT
002600*                            WITH STRING/POINTER INSTEAD OF A
002700*                            FIXED NUMBER OF DISPLAY CLAUSES -
002800*                            THE OLD VERSION TRUNCATED AT SIX
002900*                            COUNTRIES.                   (4502)
003000*   11/09/1998  R KOWALCZYK  Y2K REMEDIATION - NO DATE FIELDS OF
003100*                            OUR OWN IN THIS PROGRAM, REVIEWED
003200*                            AND CERTIFIED PER MEMO DC-98-114
003300*                            WITH NO CHANGES REQUIRED.     (4550)
003400*   01/22/1999  R KOWALCZYK  0500-REPORT-PASS NOW TRIMS TRAILING
003500*                            BLANKS OFF EACH DISPLAY LINE - THE
003600*                            UNTRIMMED VERSION PADDED EVERY
003700*                            REPORT LINE OUT TO 200 COLUMNS ON
003800*                            THE OPERATOR'S CONSOLE.        (4561)
003900*   05/14/2001  C MARTINEZ   ADOPTED THE SHARED WL-DIGIT-CLASS
004000*                            AND THE COMMON WEB-LOG-RECORD/BOT-
004100*                            LIST/IP-DETAIL/REPORT-LINE
004200*                            COPYBOOKS.                    (4602)
004300*   06/05/2003  C MARTINEZ   PER-IP REPORT BLOCK NOW SKIPS AN
004400*                            IP WHOSE TIMESTAMP LIST CAME BACK
004500*                            EMPTY BEFORE CALLING THE BURST
004600*                            TEST - BD-IS-BOT-TIMESTAMP ALREADY
004700*                            SAYS NO ON AN EMPTY LIST, BUT THE
004800*                            EXTRA CALL WAS SHOWING UP IN THE
004900*                            CALL-COUNT AUDIT FOR NO REASON.
005000*                                                          (4640)
005010*   03/11/2004  C MARTINEZ   0100-MAIN-LOGIC NOW CALLS OPEN-
005015*                            DIAG-LOG AT THE TOP OF THE RUN AND
005020*                            CLOSE-DIAG-LOG BEFORE STOP RUN -
005025*                            LOGGER WAS NEVER TURNED ON, SO
005030*                            LOG-LOADER'S SKIPPED-LINE MESSAGES
005035*                            AND BOT-DETECTOR'S BOT-FLAG
005040*                            MESSAGES WERE SILENTLY DISCARDED.
005045*                            ALSO SPLIT WL-WEB-LOG-TABLE OUT OF
005046*                            THE WEB-LOG-RECORD COPYBOOK, AND
005047*                            0520-PRINT-ONE-BOT-IP NOW BUILDS
005048*                            WL-BOT-REPORT-LINE BEFORE EACH
005049*                            DISPLAY INSTEAD OF DISPLAYING THE
005050*                            WORK AREAS DIRECTLY.           (4671)
005051*   04/02/2004  C MARTINEZ   WS-LOAD-DIAG-MSG WIDENED TO PIC
005052*                            X(180) TO MATCH LOGGER'S L-DIAG-
005053*                            TEXT PARAMETER - THE OLD PIC X(60)
005054*                            LET LOGGER'S BACKWARD SCAN READ
005055*                            PAST THE MESSAGE'S OWN STORAGE.
005056*                            ADDED WS-BURST-RETURN-CODE-X AND A
005057*                            UPSI-0 DEBUG TRACE OF THE BURST
005058*                            RETURN CODE IN 0520-PRINT-ONE-BOT-
005059*                            IP.  MOVED THE THREE LIST-WORK
005060*                            COUNTERS TO 77-LEVEL.         (4672)
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS WL-DIGIT-CLASS IS "0123456789"
005700     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON
005800            OFF STATUS IS WS-DEBUG-TRACE-OFF.
005900 INPUT-OUTPUT SECTION.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006210*
006220*   04/02/2004 C MARTINEZ - THE THREE LIST-WORK COUNTERS BELOW
006230*   ARE EACH A SINGLE STANDALONE FIELD, MOVED TO 77-LEVEL, SEE
006240*   (4672).
006250*
006260 77  WS-LIST-APPEND-PTR             PIC 9(03) COMP VALUE 1.
006270 77  WS-LIST-SCAN-IDX                PIC 9(03) COMP VALUE ZERO.
006280 77  WS-LIST-LAST-NONBLANK-IDX       PIC 9(03) COMP VALUE ZERO.
006290*
006300*
006400 COPY "source-copybooks-wl-web-log-record.cpy".
006450 COPY "source-copybooks-wl-web-log-table.cpy".
006500 COPY "source-copybooks-wl-bot-lists.cpy".
006600 COPY "source-copybooks-wl-ip-detail.cpy".
006700 COPY "source-copybooks-wl-report-line.cpy".
006800*
006900 01  WS-BURST-RETURN-CODE         PIC 9(01) VALUE ZERO.
007000     88  WS-IP-IS-BURSTY                VALUE 1.
007100     88  WS-IP-NOT-BURSTY                VALUE 0.
007150*
007160*   04/02/2004 C MARTINEZ - DISPLAY VIEW OF THE BURST RETURN
007170*   CODE FOR THE UPSI-0 DEBUG TRACE IN 0520-PRINT-ONE-BOT-IP,
007180*   SEE (4672).
007190*
007195 01  WS-BURST-RETURN-CODE-X REDEFINES WS-BURST-RETURN-CODE
007196                                  PIC X(01).
007200*
007300*   09/30/1994 E ERIKSEN - ROW-COUNT DIAGNOSTIC WORK AREA, SEE
007400*   (4479).  THE -X REDEFINITION LETS 0200-LOAD-LOG-FILE STRING
007500*   THE COUNT STRAIGHT INTO THE MESSAGE TEXT.
007600*
007700 01  WS-ROW-COUNT-DISP             PIC 9(05) VALUE ZERO.
007800 01  WS-ROW-COUNT-DISP-X REDEFINES WS-ROW-COUNT-DISP
007900                                  PIC X(05).
007950*
007960*   04/02/2004 C MARTINEZ - WIDENED FROM PIC X(60) TO PIC
007970*   X(180) TO MATCH LOGGER'S L-DIAG-TEXT PARAMETER, SEE (4672).
007980*
008000 01  WS-LOAD-DIAG-MSG              PIC X(180) VALUE SPACES.
008100*
008200*   02/14/1996 R KOWALCZYK - SHARED LIST-BUILDING WORK AREA,
008300*   REUSED FOR THE COUNTRY LIST AND, FOR EACH BOT IP IN TURN,
008400*   THE TIMESTAMP LIST AND THE USER-AGENT LIST.  THE -CHARS
008500*   REDEFINITION IS WALKED BACKWARD TO FIND THE LAST NON-BLANK
008600*   COLUMN BEFORE THE LINE IS DISPLAYED, SEE (4561).
008700*
008800 01  WS-LIST-LINE-WORK              PIC X(200) VALUE SPACES.
008900 01  WS-LIST-LINE-CHARS REDEFINES WS-LIST-LINE-WORK.
009000     05  WS-LIST-LINE-CHAR           PIC X(01) OCCURS 200 TIMES.
009400 01  WS-LIST-CHAR-FOUND-SW           PIC X(01) VALUE "N".
009500     88  WS-LIST-CHAR-FOUND                VALUE "Y".
009600     88  WS-LIST-CHAR-NOT-FOUND            VALUE "N".
009700*
009800 PROCEDURE DIVISION.
009900*
010000 0100-MAIN-LOGIC.
010050*
010060*   03/11/2004 C MARTINEZ - TURN THE SHARED DIAGNOSTIC LOG ON
010070*   FOR THE RUN, SEE (4671).
010080*
010090     CALL "OPEN-DIAG-LOG" END-CALL
010100*
010200     PERFORM 0200-LOAD-LOG-FILE
010300*
010400     IF WL-LOG-RECORD-CNT = 0
010500         DISPLAY "No bot IPs found."
010600     ELSE
010700         PERFORM 0300-ACCUMULATE-RECORDS THRU 0300-EXIT
010800         PERFORM 0400-FINALIZE-TABLES
010900         PERFORM 0500-REPORT-PASS THRU 0500-EXIT
011000     END-IF
011050*
011060     CALL "CLOSE-DIAG-LOG" END-CALL
011100*
011200     STOP RUN.
011300*
011400*   06/12/1994 E ERIKSEN, ENHANCED 09/30/1994 - LOAD THE NIGHT'S
011500*   LOG THROUGH LOG-LOADER AND NOTE HOW MANY ROWS CAME BACK.
011600*
011700 0200-LOAD-LOG-FILE.
011800*
011900     CALL "LOG-LOADER" USING WL-WEB-LOG-TABLE END-CALL
012000*
012100     MOVE WL-LOG-RECORD-CNT TO WS-ROW-COUNT-DISP
012200     STRING
012300         "LOGS LOADED " DELIMITED BY SIZE
012400         WS-ROW-COUNT-DISP-X DELIMITED BY SIZE
012500         " ROWS FROM SAMPLOG" DELIMITED BY SIZE
012600         INTO WS-LOAD-DIAG-MSG
012700     END-STRING
012800     CALL "LOGGER" USING WS-LOAD-DIAG-MSG END-CALL.
012900*
013000*   06/12/1994 E ERIKSEN - HAND EVERY LOADED ROW TO BOT-DETECTOR
013100*   ONE AT A TIME.  THE SCRATCH WL-WEB-LOG-RECORD BROUGHT IN BY
013200*   THE COPYBOOK ABOVE IS REUSED HERE AS THE CALL PARAMETER SO
013300*   NO SEPARATE RECORD LAYOUT HAS TO BE KEPT IN STEP WITH IT.
013400*
013500 0300-ACCUMULATE-RECORDS.
013600*
013700     PERFORM 0310-ACCUMULATE-ONE-RECORD
013800         VARYING WL-LOG-RECORD-IDX FROM 1 BY 1
013900         UNTIL WL-LOG-RECORD-IDX > WL-LOG-RECORD-CNT.
014000*
014100 0300-EXIT.
014200     EXIT.
014300*
014400 0310-ACCUMULATE-ONE-RECORD.
014500*
014600     MOVE WL-ROW-IP-ADDRESS (WL-LOG-RECORD-IDX)
014700         TO WL-IP-ADDRESS
014800     MOVE WL-ROW-COUNTRY-CODE (WL-LOG-RECORD-IDX)
014900         TO WL-COUNTRY-CODE
015000     MOVE WL-ROW-TIMESTAMP (WL-LOG-RECORD-IDX)
015100         TO WL-TIMESTAMP
015200     MOVE WL-ROW-USER-AGENT (WL-LOG-RECORD-IDX)
015300         TO WL-USER-AGENT
015400     MOVE WL-ROW-RESPONSE-TM (WL-LOG-RECORD-IDX)
015500         TO WL-RESPONSE-TIME
015600*
015700     CALL "BD-ADD-RECORD" USING WL-WEB-LOG-RECORD END-CALL.
015800*
015900 0400-FINALIZE-TABLES.
016000*
016100     CALL "BD-FINALIZE" END-CALL.
016200*
016300*   06/12/1994 E ERIKSEN - THE THREE SHORT-CIRCUIT STOP RULES
016400*   AND THE REPORT BODY ITSELF.
016500*
016600 0500-REPORT-PASS.
016700*
016800     CALL "BD-GET-BOT-IP-LIST" USING WL-BOT-IP-LIST END-CALL
016900*
017000     IF WL-BOT-IP-CNT = 0
017100         DISPLAY "No bot IPs found."
017200     ELSE
017300         CALL "BD-GET-BOT-COUNTRY-LIST" USING
017400             WL-BOT-COUNTRY-LIST
017500         END-CALL
017600*
017700         IF WL-BOT-COUNTRY-CNT = 0
017800             DISPLAY "No bot locations found."
017900         ELSE
018000             PERFORM 0510-PRINT-COUNTRY-LIST THRU 0510-EXIT
018100             PERFORM 0520-PRINT-ONE-BOT-IP THRU 0520-EXIT
018200                 VARYING WL-BOT-IP-IDX FROM 1 BY 1
018300                 UNTIL WL-BOT-IP-IDX > WL-BOT-IP-CNT
018400         END-IF
018500     END-IF.
018600*
018700 0500-EXIT.
018800     EXIT.
018900*
019000 0510-PRINT-COUNTRY-LIST.
019100*
019200     MOVE SPACES TO WS-LIST-LINE-WORK
019300     MOVE 1 TO WS-LIST-APPEND-PTR
019400*
019500     PERFORM 0511-APPEND-ONE-COUNTRY
019600         VARYING WL-BOT-COUNTRY-IDX FROM 1 BY 1
019700         UNTIL WL-BOT-COUNTRY-IDX > WL-BOT-COUNTRY-CNT
019800*
019900     PERFORM 0550-FIND-LAST-CHAR THRU 0550-EXIT
020000*
020100     DISPLAY "Bot-flagged countries: "
020200         WS-LIST-LINE-WORK (1:WS-LIST-LAST-NONBLANK-IDX).
020300*
020400 0510-EXIT.
020500     EXIT.
020600*
020700 0511-APPEND-ONE-COUNTRY.
020800*
020900     STRING
021000         WL-BOT-COUNTRY-KEY (WL-BOT-COUNTRY-IDX)
021100             DELIMITED BY SPACE
021200         " " DELIMITED BY SIZE
021300         INTO WS-LIST-LINE-WORK
021400         WITH POINTER WS-LIST-APPEND-PTR
021500     END-STRING.
021600*
021700*   06/05/2003 C MARTINEZ - ONE BOT IP'S REPORT BLOCK, GATED ON
021800*   A NON-EMPTY TIMESTAMP LIST AND THE BURST TEST, SEE (4640).
021900*
022000 0520-PRINT-ONE-BOT-IP.
022100*
022200     CALL "BD-GET-IP-TIMESTAMPS" USING
022300         WL-BOT-IP-KEY (WL-BOT-IP-IDX)
022400         WL-IP-TIMESTAMP-LIST
022500     END-CALL
022600*
022700     IF WL-IP-TS-CNT > 0
022800         CALL "BD-IS-BOT-TIMESTAMP" USING
022900             WL-BOT-IP-KEY (WL-BOT-IP-IDX)
023000             WS-BURST-RETURN-CODE
023100         END-CALL
023110*
023120*       04/02/2004 C MARTINEZ - UPSI-0 ON TURNS ON A CONSOLE
023130*       TRACE OF THE BURST RETURN CODE FOR EACH BOT IP, SEE
023140*       (4672).
023150*
023160         IF WS-DEBUG-TRACE-ON
023170             DISPLAY "DEBUG: BURST RETURN CODE FOR "
023180                 WL-BOT-IP-KEY (WL-BOT-IP-IDX) " = "
023190                 WS-BURST-RETURN-CODE-X
023195         END-IF
023197*
023300         IF WS-IP-IS-BURSTY
023400             CALL "BD-GET-IP-USERAGENTS" USING
023500                 WL-BOT-IP-KEY (WL-BOT-IP-IDX)
023600                 WL-IP-USERAGENT-LIST
023700             END-CALL
023750*
023760*           03/11/2004 C MARTINEZ - REPORT ROW NOW BUILT INTO
023770*           WL-BOT-REPORT-LINE BEFORE DISPLAY, SEE (4671).
023780*
023790             MOVE SPACES TO WL-BOT-REPORT-LINE
023795             MOVE WL-BOT-IP-KEY (WL-BOT-IP-IDX) TO RPT-BOT-IP
023800*
023900             PERFORM 0530-BUILD-TIMESTAMP-LIST THRU 0530-EXIT
024000             PERFORM 0540-BUILD-USERAGENT-LIST THRU 0540-EXIT
024100*
024200             DISPLAY "Bot's IP Address: " RPT-BOT-IP
024400             DISPLAY "Bot's Timestamps: " RPT-TIMESTAMPS
024450             DISPLAY "Bot's user agent: " RPT-USER-AGENTS
024600         END-IF
024700     END-IF.
024800*
024900 0520-EXIT.
025000     EXIT.
025100*
025200 0530-BUILD-TIMESTAMP-LIST.
025300*
025400     MOVE SPACES TO WS-LIST-LINE-WORK
025500     MOVE 1 TO WS-LIST-APPEND-PTR
025600*
025700     PERFORM 0531-APPEND-ONE-TIMESTAMP
025800         VARYING WL-IP-TS-IDX FROM 1 BY 1
025900         UNTIL WL-IP-TS-IDX > WL-IP-TS-CNT
026000*
026050     PERFORM 0550-FIND-LAST-CHAR THRU 0550-EXIT
026060     MOVE WS-LIST-LINE-WORK (1:WS-LIST-LAST-NONBLANK-IDX)
026070         TO RPT-TIMESTAMPS.
026200*
026300 0530-EXIT.
026400     EXIT.
026500*
026600 0531-APPEND-ONE-TIMESTAMP.
026700*
026800     STRING
026900         WL-TS-RAW-OF (WL-IP-TS-IDX) DELIMITED BY SPACE
027000         " " DELIMITED BY SIZE
027100         INTO WS-LIST-LINE-WORK
027200         WITH POINTER WS-LIST-APPEND-PTR
027300     END-STRING.
027400*
027500 0540-BUILD-USERAGENT-LIST.
027600*
027700     MOVE SPACES TO WS-LIST-LINE-WORK
027800     MOVE 1 TO WS-LIST-APPEND-PTR
027900*
028000     PERFORM 0541-APPEND-ONE-USERAGENT
028100         VARYING WL-IP-UA-IDX FROM 1 BY 1
028200         UNTIL WL-IP-UA-IDX > WL-IP-UA-CNT
028300*
028400     PERFORM 0550-FIND-LAST-CHAR THRU 0550-EXIT
028450     MOVE WS-LIST-LINE-WORK (1:WS-LIST-LAST-NONBLANK-IDX)
028460         TO RPT-USER-AGENTS.
028800*
028900 0540-EXIT.
029000     EXIT.
029100*
029200 0541-APPEND-ONE-USERAGENT.
029300*
029400     STRING
029500         WL-UA-TEXT-OF (WL-IP-UA-IDX) DELIMITED BY SPACE
029600         ", " DELIMITED BY SIZE
029700         INTO WS-LIST-LINE-WORK
029800         WITH POINTER WS-LIST-APPEND-PTR
029900     END-STRING.
030000*
030100*   01/22/1999 R KOWALCZYK - BACKWARD SCAN FOR THE LAST NON-
030200*   BLANK COLUMN OF WS-LIST-LINE-WORK, SEE (4561).  RESTATES
030300*   THE SAME IDIOM LOGGER USES TO TRIM ITS OWN OUTPUT LINE.
030400*
030500 0550-FIND-LAST-CHAR.
030600*
030700     SET WS-LIST-CHAR-NOT-FOUND TO TRUE
030800*
030900     PERFORM 0560-SCAN-ONE-CHAR
031000         VARYING WS-LIST-SCAN-IDX FROM 200 BY -1
031100         UNTIL WS-LIST-SCAN-IDX < 1 OR WS-LIST-CHAR-FOUND.
031200*
031300 0550-EXIT.
031400     EXIT.
031500*
031600 0560-SCAN-ONE-CHAR.
031700*
031800     IF WS-LIST-LINE-CHAR (WS-LIST-SCAN-IDX) NOT = SPACE
031900         MOVE WS-LIST-SCAN-IDX TO WS-LIST-LAST-NONBLANK-IDX
032000         SET WS-LIST-CHAR-FOUND TO TRUE
032100     END-IF.
032200*
032300 END PROGRAM LOGS.
