000100******************************************************************
000200* Author:        E. ERIKSEN
000300* Create Date:   1994-06-12
000400* Last Modified: 1996-02-14
000500* Purpose:  Shared layout for a single bot IP's sorted timestamp
000600*           list and user-agent list, as handed back by
000700*           BOT-DETECTOR's BD-GET-IP-TIMESTAMPS and
000800*           BD-GET-IP-USERAGENTS entries.
000900* Tectonics:  cobc -c source-copybooks-wl-ip-detail.cpy
001000******************************************************************
001100*
001200*   AMENDMENT HISTORY
001300*   ------------------------------------------------------------
001400*   1994-06-12  ERE  New copybook.                    (WO-4471)
001500*   1996-02-14  RFK  Added WL-TS-SECONDS-OF to the timestamp row
001600*                    so LOGS could sequence-check the sort
001700*                    coming back from BD-FINALIZE in a walk-
001800*                    through with QA.                 (WO-4502)
001900*   1998-11-09  RFK  Y2K REMEDIATION - REVIEWED, NO 2-DIGIT
002000*                    YEAR FIELDS IN THIS COPYBOOK.  CERTIFIED
002100*                    PER MEMO DC-98-114.               (WO-4550)
002200*
002300 01  WL-IP-TIMESTAMP-LIST.
002400     05  WL-IP-TS-KEY            PIC X(15).
002500     05  WL-IP-TS-CNT            PIC 9(04) COMP VALUE ZERO.
002600     05  WL-IP-TS-ROW OCCURS 0 TO 500 TIMES
002700             DEPENDING ON WL-IP-TS-CNT
002800             INDEXED BY WL-IP-TS-IDX.
002900         10  WL-TS-SECONDS-OF    PIC 9(09) COMP.
003000         10  WL-TS-RAW-OF        PIC X(20).
003100         10  FILLER              PIC X(05).
003200*
003300 01  WL-IP-USERAGENT-LIST.
003400     05  WL-IP-UA-KEY            PIC X(15).
003500     05  WL-IP-UA-CNT            PIC 9(04) COMP VALUE ZERO.
003600     05  WL-IP-UA-ROW OCCURS 0 TO 500 TIMES
003700             DEPENDING ON WL-IP-UA-CNT
003800             INDEXED BY WL-IP-UA-IDX.
003900         10  WL-UA-TEXT-OF       PIC X(100).
004000         10  FILLER              PIC X(04).
