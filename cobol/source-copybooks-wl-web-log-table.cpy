000100******************************************************************
000200* Author:        C. MARTINEZ
000300* Create Date:   2004-03-11
000400* Last Modified: 2004-03-11
000500* Purpose:  In-memory table of WEB-LOG-RECORD rows, built by
000600*           LOG-LOADER (LINKAGE parameter) and walked by LOGS
000700*           (WORKING-STORAGE).  Carved out of
000800*           source-copybooks-wl-web-log-record.cpy, which used
000900*           to carry this table AND the one-row scratch layout
001000*           together - COPYing that member into both the
001100*           WORKING-STORAGE and LINKAGE SECTIONs of LOG-LOADER
001200*           declared WL-WEB-LOG-TABLE twice and made every
001300*           reference to it ambiguous.
001400* Tectonics:  cobc -c source-copybooks-wl-web-log-table.cpy
001500******************************************************************
001600*
001700*   AMENDMENT HISTORY
001800*   ------------------------------------------------------------
001900*   2004-03-11  CJM  New copybook - split off of
002000*                    source-copybooks-wl-web-log-record.cpy.
002100*                    BOUNDED AT 5000 ROWS - THAT IS THE LARGEST
002200*                    sample-log.log THIS SHOP EVER PLANS TO FEED
002300*                    IT.                              (WO-4671)
002400*
002500 01  WL-WEB-LOG-TABLE.
002600     05  WL-LOG-RECORD-CNT       PIC 9(05) COMP VALUE ZERO.
002700     05  WL-LOG-RECORD-ROW OCCURS 0 TO 5000 TIMES
002800             DEPENDING ON WL-LOG-RECORD-CNT
002900             INDEXED BY WL-LOG-RECORD-IDX.
003000         10  WL-ROW-IP-ADDRESS   PIC X(15).
003100         10  WL-ROW-COUNTRY-CODE PIC X(10).
003200         10  WL-ROW-TIMESTAMP    PIC X(20).
003300         10  WL-ROW-USER-AGENT   PIC X(100).
003400         10  WL-ROW-RESPONSE-TM  PIC S9(07) COMP-3.
003500         10  FILLER              PIC X(05).
003600*
