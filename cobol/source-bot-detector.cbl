000100******************************************************************
000200* PROGRAM:  BOT-DETECTOR
000300*           Holds the per-IP and per-country hit-count tables and
000400*           the per-IP timestamp/user-agent lists built up one
000500*           WEB-LOG-RECORD at a time by LOGS.  Not meant to be
000600*           CALLed directly - use the entry points below.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    BOT-DETECTOR.
001000 AUTHOR.        E. ERIKSEN.
001100 INSTALLATION.  DATA CENTER OPERATIONS.
001200 DATE-WRITTEN.  06/12/1994.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED.
001500*
001600*   AMENDMENT HISTORY
001700*   ------------------------------------------------------------
001800*   DATE        PROGRAMMER   DESCRIPTION
001900*   ----------  -----------  ---------------------------------
002000*   06/12/1994  E ERIKSEN    ORIGINAL PROGRAM.            (4471)
002100*   09/30/1994  E ERIKSEN    WS-IP-COUNT-TABLE RAISED TO 1000
002200*                            ROWS - THE PILOT RUN'S PROXY FARM
002300*                            LOG HAD MORE DISTINCT IPS THAN THE
002400*                            ORIGINAL 200-ROW TABLE HELD.  (4479)
002500*   02/14/1996  R KOWALCZYK  PER-IP TIMESTAMP/USER-AGENT LISTS
002600*                            WIDENED FROM 50 TO 200 ROWS.  (4502)
002700*   11/09/1998  R KOWALCZYK  Y2K REMEDIATION - SECONDS
002800*                            NORMALIZATION IN 4100-NORMALIZE-
002900*                            SECONDS REVIEWED.  WL-TS-YEAR IS
003000*                            ALREADY 4-DIGIT ON THIS COMPILER,
003100*                            EPOCH-BASE ARITHMETIC UNAFFECTED.
003200*                            CERTIFIED PER MEMO DC-98-114. (4550)
003300*   01/22/1999  R KOWALCZYK  BUBBLE SORT IN 3200-SORT-IP-
003400*                            TIMESTAMPS SWAPPED WHOLE ROWS VIA
003500*                            A SCRATCH ROW INSTEAD OF FIELD BY
003600*                            FIELD - ONE SPOT LEFT OUT THE RAW
003700*                            TIMESTAMP TEXT LAST QUARTER AND
003800*                            THE DISPLAYED LIST CAME OUT OF
003900*                            ORDER WITH THE SECONDS.       (4561)
004000*   05/14/2001  C MARTINEZ   ADOPTED THE SHARED WL-DIGIT-CLASS
004100*                            AND THE COMMON WL-WEB-LOG-RECORD
004200*                            LAYOUT FOR BD-ADD-RECORD.      (4602)
004300*   06/05/2003  C MARTINEZ   BD-IS-BOT-TIMESTAMP NOW SHORT-
004400*                            CIRCUITS ON THE FIRST SUB-60-SECOND
004500*                            GAP INSTEAD OF WALKING THE WHOLE
004600*                            LIST - NO NEED TO COUNT HOW MANY
004700*                            GAPS QUALIFY.                 (4640)
004710*   04/02/2004  C MARTINEZ   WS-BOT-FLAG-MSG WIDENED TO PIC
004720*                            X(180) TO MATCH LOGGER'S L-DIAG-
004730*                            TEXT PARAMETER - THE OLD PIC X(60)
004740*                            LET LOGGER'S BACKWARD SCAN READ
004750*                            PAST THE MESSAGE'S OWN STORAGE.
004752*                            0000-MAIN-LOGIC'S CALL HAD THE SAME
004754*                            PROBLEM WITH A BARE LITERAL - NOW
004756*                            MOVED INTO WS-DIRECT-CALL-MSG FIRST.
004760*                            ADDED UPSI-0 AND A DEBUG TRACE OF
004770*                            THE BURST-GAP SECONDS IN 4010-TEST-
004780*                            ONE-GAP.  MOVED WS-MAX-REQUESTS,
004790*                            WS-SORT-INNER-IDX AND WS-FOUND-IDX
004795*                            TO 77-LEVEL.                  (4672)
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005150     CLASS WL-DIGIT-CLASS IS "0123456789"
005160     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON
005170            OFF STATUS IS WS-DEBUG-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005610*
005620*   04/02/2004 C MARTINEZ - WS-MAX-REQUESTS, WS-SORT-INNER-IDX
005630*   AND WS-FOUND-IDX ARE EACH A SINGLE STANDALONE FIELD, MOVED
005640*   TO 77-LEVEL, SEE (4672).
005650*
005660 77  WS-MAX-REQUESTS             PIC 9(03) COMP VALUE 100.
005670 77  WS-SORT-INNER-IDX           PIC 9(05) COMP VALUE ZERO.
005680 77  WS-FOUND-IDX                 PIC 9(05) COMP VALUE ZERO.
005685 77  WS-DIRECT-CALL-MSG           PIC X(180) VALUE SPACES.
005690*
005700*
006000*   PER-IP AGGREGATION TABLE - HIT COUNT, BOT FLAG, AND EACH
006100*   IP'S OWN TIMESTAMP AND USER-AGENT LISTS.  ONLY THE OUTER
006200*   TABLE VARIES IN LENGTH - THE INNER LISTS ARE FIXED AT 200
006300*   ROWS EACH AND TRACKED BY THEIR OWN COUNT FIELD, SINCE ONE
006400*   RECORD MAY CARRY ONLY ONE VARYING-LENGTH TABLE.
006500*
006600 01  WS-IP-COUNT-TABLE.
006700     05  WS-IP-CNT               PIC 9(05) COMP VALUE ZERO.
006800     05  WS-IP-ROW OCCURS 0 TO 1000 TIMES
006900             DEPENDING ON WS-IP-CNT
007000             INDEXED BY WS-IP-IDX.
007100         10  IP-KEY               PIC X(15) VALUE SPACES.
007200         10  IP-REQUEST-CNT       PIC 9(07) COMP-3 VALUE ZERO.
007300         10  IP-IS-BOT-SW         PIC 9(01) VALUE ZERO.
007400             88  IP-IS-BOT              VALUE 1.
007500             88  IP-NOT-BOT              VALUE 0.
007600         10  IP-TS-CNT            PIC 9(05) COMP VALUE ZERO.
007700         10  IP-TS-ROW OCCURS 200 TIMES
007800                 INDEXED BY IP-TS-IDX.
007900             15  TS-SECONDS       PIC 9(09) COMP VALUE ZERO.
008000             15  TS-RAW           PIC X(20) VALUE SPACES.
008100         10  IP-UA-CNT            PIC 9(05) COMP VALUE ZERO.
008200         10  IP-UA-ROW OCCURS 200 TIMES
008300                 INDEXED BY IP-UA-IDX.
008400             15  UA-TEXT          PIC X(100) VALUE SPACES.
008500*
008600 01  WS-COUNTRY-COUNT-TABLE.
008700     05  WS-CC-CNT               PIC 9(04) COMP VALUE ZERO.
008800     05  WS-CC-ROW OCCURS 0 TO 200 TIMES
008900             DEPENDING ON WS-CC-CNT
009000             INDEXED BY WS-CC-IDX.
009100         10  CC-KEY               PIC X(10) VALUE SPACES.
009200         10  CC-REQUEST-CNT       PIC 9(07) COMP-3 VALUE ZERO.
009300         10  CC-IS-BOT-SW         PIC 9(01) VALUE ZERO.
009400             88  CC-IS-BOT              VALUE 1.
009500             88  CC-NOT-BOT              VALUE 0.
009600*
009700*   02/14/1996 R KOWALCZYK - CUMULATIVE CALENDAR-DAYS-BEFORE-
009800*   MONTH TABLE FOR THE SECONDS NORMALIZATION IN 4100, SEE
009900*   (4502).  BUILT AS LITERALS AND REDEFINED AS AN OCCURS
010000*   TABLE SO 4100-NORMALIZE-SECONDS CAN SUBSCRIPT IT BY
010100*   WL-TS-MONTH DIRECTLY - NO LOAD PARAGRAPH NEEDED.
010200*
010300 01  WS-MONTH-CUM-DAYS-LITERALS.
010400     05  FILLER                  PIC 9(03) VALUE 000.
010500     05  FILLER                  PIC 9(03) VALUE 031.
010600     05  FILLER                  PIC 9(03) VALUE 059.
010700     05  FILLER                  PIC 9(03) VALUE 090.
010800     05  FILLER                  PIC 9(03) VALUE 120.
010900     05  FILLER                  PIC 9(03) VALUE 151.
011000     05  FILLER                  PIC 9(03) VALUE 181.
011100     05  FILLER                  PIC 9(03) VALUE 212.
011200     05  FILLER                  PIC 9(03) VALUE 243.
011300     05  FILLER                  PIC 9(03) VALUE 273.
011400     05  FILLER                  PIC 9(03) VALUE 304.
011500     05  FILLER                  PIC 9(03) VALUE 334.
011600 01  WS-MONTH-CUM-DAYS REDEFINES WS-MONTH-CUM-DAYS-LITERALS.
011700     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
011800*
011900 01  WS-EPOCH-YEAR                PIC 9(04) COMP VALUE 2000.
012000 01  WS-YEARS-SINCE-EPOCH         PIC 9(04) COMP VALUE ZERO.
012100 01  WS-LEAP-DAYS                 PIC 9(05) COMP VALUE ZERO.
012200*   04/09/2004 C MARTINEZ - WIDENED 7 TO 9 DIGITS - AFTER THE
012210*   SECOND COMPUTE BELOW REASSIGNS THIS FIELD TO A FULL SECONDS-
012220*   SINCE-EPOCH VALUE IT NO LONGER HOLDS A DAY COUNT, AND 7
012230*   DIGITS TRUNCATED ANY WS-EPOCH-YEAR-2000-AND-LATER TIMESTAMP.
012240*   NOW MATCHES TS-SECONDS, PIC 9(09).                    (4680)
012250 01  WS-TOTAL-DAYS                PIC 9(09) COMP VALUE ZERO.
012300*
012400*   01/22/1999 R KOWALCZYK - WHOLE-ROW SORT SCRATCH, SEE (4561).
012500*
012600 01  WS-TS-SWAP-ROW.
012700     05  WS-SWAP-SECONDS         PIC 9(09) COMP VALUE ZERO.
012800     05  WS-SWAP-RAW             PIC X(20) VALUE SPACES.
012900*
013100 01  WS-SORT-SWAPPED-SW          PIC X(01) VALUE "N".
013200     88  WS-SORT-SWAPPED               VALUE "Y".
013300     88  WS-SORT-NOT-SWAPPED           VALUE "N".
013600*
013700*   05/14/2001 C MARTINEZ - DIAGNOSTIC MESSAGE WORK AREA.  THE
013800*   HIT COUNT REDEFINITION LETS THE STRING BELOW CARRY THE
013900*   COUNT WITHOUT A SEPARATE DISPLAY-EDIT MOVE, SEE (4602).
014000*
014100 01  WS-BOT-FLAG-MSG-NUM          PIC 9(07) VALUE ZERO.
014200 01  WS-BOT-FLAG-MSG-NUM-X REDEFINES WS-BOT-FLAG-MSG-NUM
014300                                  PIC X(07).
014350*
014360*   04/02/2004 C MARTINEZ - WIDENED FROM PIC X(60) TO PIC
014370*   X(180) TO MATCH LOGGER'S L-DIAG-TEXT PARAMETER, SEE (4672).
014380*
014400 01  WS-BOT-FLAG-MSG              PIC X(180) VALUE SPACES.
014500*
014600 01  WS-BURST-FOUND-SW            PIC X(01) VALUE "N".
014700     88  WS-BURST-FOUND                 VALUE "Y".
014800     88  WS-BURST-NOT-FOUND              VALUE "N".
014900*
015000 01  WS-GAP-SECONDS                PIC S9(09) VALUE ZERO.
015010*
015020*   04/02/2004 C MARTINEZ - DISPLAY VIEW OF THE GAP FOR THE
015030*   UPSI-0 DEBUG TRACE IN 4010-TEST-ONE-GAP, SEE (4672).
015040*
015050 01  WS-GAP-SECONDS-X REDEFINES WS-GAP-SECONDS PIC X(09).
015100*
015200 LINKAGE SECTION.
015300 COPY "source-copybooks-wl-web-log-record.cpy".
015400 COPY "source-copybooks-wl-bot-lists.cpy".
015500 COPY "source-copybooks-wl-ip-detail.cpy".
015600*
015700 01  L-IP-KEY                     PIC X(15).
015800 01  L-RETURN-CODE                PIC 9(01) VALUE 0.
015900     88  L-RETURN-CODE-FALSE            VALUE 0.
016000     88  L-RETURN-CODE-TRUE             VALUE 1.
016100*
016200 PROCEDURE DIVISION.
016300*
016400 0000-MAIN-LOGIC.
016500*
016510*   04/02/2004 C MARTINEZ - MESSAGE TEXT MOVED INTO WS-DIRECT-
016520*   CALL-MSG, PIC X(180), BEFORE THE CALL - SAME BARE-LITERAL
016530*   OVERREAD LOGGER'S OTHER CALLERS HAD, SEE (4672).
016540*
016550     MOVE "BOT-DETECTOR CALLED DIRECTLY - USE AN ENTRY POINT"
016560         TO WS-DIRECT-CALL-MSG
016600     CALL "LOGGER" USING WS-DIRECT-CALL-MSG END-CALL
016900     GOBACK.
017000*
017100******************************************************************
017200* ENTRY:  BD-ADD-RECORD
017300*   06/12/1994  E ERIKSEN  One WEB-LOG-RECORD in, one hit
017400*                          counted against its IP and country,
017500*                          one timestamp and one user agent
017600*                          appended to that IP's lists.
017700******************************************************************
017800 ENTRY "BD-ADD-RECORD" USING WL-WEB-LOG-RECORD.
017900*
018000     PERFORM 3300-FIND-OR-ADD-IP THRU 3300-EXIT
018100     PERFORM 3400-FIND-OR-ADD-COUNTRY THRU 3400-EXIT
018200     PERFORM 3500-APPEND-TIMESTAMP THRU 3500-EXIT
018300     PERFORM 3600-APPEND-USERAGENT THRU 3600-EXIT
018400*
018500     GOBACK.
018600*
018700*   06/12/1994 E ERIKSEN - STEP 1, PER-IP REQUEST COUNT.
018800*
018900 3300-FIND-OR-ADD-IP.
019000*
019100     MOVE ZERO TO WS-FOUND-IDX
019200*
019300     IF WS-IP-CNT > 0
019400         PERFORM 3310-SEARCH-IP-ROW
019500             VARYING WS-IP-IDX FROM 1 BY 1
019600             UNTIL WS-IP-IDX > WS-IP-CNT OR WS-FOUND-IDX > 0
019700     END-IF
019800*
019900     IF WS-FOUND-IDX = 0
020000         ADD 1 TO WS-IP-CNT
020100         SET WS-IP-IDX TO WS-IP-CNT
020200         MOVE WL-IP-ADDRESS TO IP-KEY (WS-IP-IDX)
020300         MOVE WS-IP-IDX TO WS-FOUND-IDX
020400     END-IF
020500*
020600     SET WS-IP-IDX TO WS-FOUND-IDX
020700     ADD 1 TO IP-REQUEST-CNT (WS-IP-IDX).
020800*
020900 3300-EXIT.
021000     EXIT.
021100*
021200 3310-SEARCH-IP-ROW.
021300*
021400     IF IP-KEY (WS-IP-IDX) = WL-IP-ADDRESS
021500         SET WS-FOUND-IDX TO WS-IP-IDX
021600     END-IF.
021700*
021800*   06/12/1994 E ERIKSEN - STEP 3, PER-COUNTRY REQUEST COUNT.
021900*
022000 3400-FIND-OR-ADD-COUNTRY.
022100*
022200     MOVE ZERO TO WS-FOUND-IDX
022300*
022400     IF WS-CC-CNT > 0
022500         PERFORM 3410-SEARCH-CC-ROW
022600             VARYING WS-CC-IDX FROM 1 BY 1
022700             UNTIL WS-CC-IDX > WS-CC-CNT OR WS-FOUND-IDX > 0
022800     END-IF
022900*
023000     IF WS-FOUND-IDX = 0
023100         ADD 1 TO WS-CC-CNT
023200         SET WS-CC-IDX TO WS-CC-CNT
023300         MOVE WL-COUNTRY-CODE TO CC-KEY (WS-CC-IDX)
023400         MOVE WS-CC-IDX TO WS-FOUND-IDX
023500     END-IF
023600*
023700     SET WS-CC-IDX TO WS-FOUND-IDX
023800     ADD 1 TO CC-REQUEST-CNT (WS-CC-IDX).
023900*
024000 3400-EXIT.
024100     EXIT.
024200*
024300 3410-SEARCH-CC-ROW.
024400*
024500     IF CC-KEY (WS-CC-IDX) = WL-COUNTRY-CODE
024600         SET WS-FOUND-IDX TO WS-CC-IDX
024700     END-IF.
024800*
024900*   06/12/1994 E ERIKSEN - STEP 5 (COLLECTION HALF), APPEND THE
025000*   HIT'S TIMESTAMP TO ITS IP'S LIST IN FILE ORDER.  THE SORT
025100*   ITSELF WAITS FOR BD-FINALIZE, SEE 3200-SORT-IP-TIMESTAMPS.
025200*
025300 3500-APPEND-TIMESTAMP.
025400*
025500     PERFORM 4100-NORMALIZE-SECONDS THRU 4100-EXIT
025600*
025700     IF IP-TS-CNT (WS-FOUND-IDX) < 200
025800         ADD 1 TO IP-TS-CNT (WS-FOUND-IDX)
025900         SET IP-TS-IDX TO IP-TS-CNT (WS-FOUND-IDX)
026000         MOVE WS-TOTAL-DAYS
026100             TO TS-SECONDS (WS-FOUND-IDX, IP-TS-IDX)
026200         MOVE WL-TIMESTAMP
026300             TO TS-RAW (WS-FOUND-IDX, IP-TS-IDX)
026400     END-IF.
026500*
026600 3500-EXIT.
026700     EXIT.
026800*
026900*   06/12/1994 E ERIKSEN - STEP 6, APPEND THE HIT'S USER AGENT
027000*   TO ITS IP'S LIST, FILE ORDER, NO SORT.
027100*
027200 3600-APPEND-USERAGENT.
027300*
027400     IF IP-UA-CNT (WS-FOUND-IDX) < 200
027500         ADD 1 TO IP-UA-CNT (WS-FOUND-IDX)
027600         SET IP-UA-IDX TO IP-UA-CNT (WS-FOUND-IDX)
027700         MOVE WL-USER-AGENT
027800             TO UA-TEXT (WS-FOUND-IDX, IP-UA-IDX)
027900     END-IF.
028000*
028100 3600-EXIT.
028200     EXIT.
028300*
028400******************************************************************
028500* ENTRY:  BD-FINALIZE
028600*   06/12/1994  E ERIKSEN  Flags bot IPs and bot countries once
028700*                          all the day's hits are counted, and
028800*                          sorts each IP's timestamp list.
028900******************************************************************
029000 ENTRY "BD-FINALIZE".
029100*
029200     PERFORM 3000-FLAG-BOT-IPS THRU 3000-EXIT
029300     PERFORM 3100-FLAG-BOT-COUNTRIES THRU 3100-EXIT
029400     PERFORM 3200-SORT-IP-TIMESTAMPS THRU 3200-EXIT
029500*
029600     GOBACK.
029700*
029800*   06/12/1994 E ERIKSEN - STEP 2, BOT-IP DETECTION, COUNT
029900*   OVER WS-MAX-REQUESTS.
030000*
030100 3000-FLAG-BOT-IPS.
030200*
030300     IF WS-IP-CNT > 0
030400         PERFORM 3010-FLAG-ONE-IP
030500             VARYING WS-IP-IDX FROM 1 BY 1
030600             UNTIL WS-IP-IDX > WS-IP-CNT
030700     END-IF.
030800*
030900 3000-EXIT.
031000     EXIT.
031100*
031200 3010-FLAG-ONE-IP.
031300*
031400     IF IP-REQUEST-CNT (WS-IP-IDX) > WS-MAX-REQUESTS
031500         SET IP-IS-BOT (WS-IP-IDX) TO TRUE
031600         MOVE IP-REQUEST-CNT (WS-IP-IDX) TO WS-BOT-FLAG-MSG-NUM
031700         STRING
031800             "BOT-DETECTOR FLAGGED IP " DELIMITED BY SIZE
031900             IP-KEY (WS-IP-IDX) DELIMITED BY SIZE
032000             " COUNT " DELIMITED BY SIZE
032100             WS-BOT-FLAG-MSG-NUM-X DELIMITED BY SIZE
032200             INTO WS-BOT-FLAG-MSG
032300         END-STRING
032400         CALL "LOGGER" USING WS-BOT-FLAG-MSG END-CALL
032500     END-IF.
032600*
032700*   06/12/1994 E ERIKSEN - STEP 4, BOT-COUNTRY DETECTION, SAME
032800*   THRESHOLD RULE AS STEP 2.
032900*
033000 3100-FLAG-BOT-COUNTRIES.
033100*
033200     IF WS-CC-CNT > 0
033300         PERFORM 3110-FLAG-ONE-COUNTRY
033400             VARYING WS-CC-IDX FROM 1 BY 1
033500             UNTIL WS-CC-IDX > WS-CC-CNT
033600     END-IF.
033700*
033800 3100-EXIT.
033900     EXIT.
034000*
034100 3110-FLAG-ONE-COUNTRY.
034200*
034300     IF CC-REQUEST-CNT (WS-CC-IDX) > WS-MAX-REQUESTS
034400         SET CC-IS-BOT (WS-CC-IDX) TO TRUE
034500     END-IF.
034600*
034700*   01/22/1999 R KOWALCZYK - STEP 5 (SORT HALF), ASCENDING
034800*   BUBBLE SORT OF EACH FLAGGED IP'S TIMESTAMP LIST BY ITS
034900*   NORMALIZED SECONDS VALUE, SEE (4561).  ONLY BOT IPS ARE
035000*   SORTED - A NON-BOT IP'S LIST IS NEVER READ BACK BY LOGS.
035100*
035200 3200-SORT-IP-TIMESTAMPS.
035300*
035400     IF WS-IP-CNT > 0
035500         PERFORM 3210-SORT-ONE-IP
035600             VARYING WS-IP-IDX FROM 1 BY 1
035700             UNTIL WS-IP-IDX > WS-IP-CNT
035800     END-IF.
035900*
036000 3200-EXIT.
036100     EXIT.
036200*
036300 3210-SORT-ONE-IP.
036400*
036500     IF IP-IS-BOT (WS-IP-IDX) AND IP-TS-CNT (WS-IP-IDX) > 1
036600         SET WS-SORT-SWAPPED TO TRUE
036700         PERFORM 3220-SORT-ONE-PASS
036800             UNTIL WS-SORT-NOT-SWAPPED
036900     END-IF.
037000*
037100 3220-SORT-ONE-PASS.
037200*
037300     SET WS-SORT-NOT-SWAPPED TO TRUE
037400*
037500     PERFORM 3230-COMPARE-ADJACENT-PAIR
037600         VARYING WS-SORT-INNER-IDX FROM 1 BY 1
037700         UNTIL WS-SORT-INNER-IDX >= IP-TS-CNT (WS-IP-IDX).
037800*
037900 3230-COMPARE-ADJACENT-PAIR.
038000*
038100     IF TS-SECONDS (WS-IP-IDX, WS-SORT-INNER-IDX) >
038200        TS-SECONDS (WS-IP-IDX, WS-SORT-INNER-IDX + 1)
038300*
038400         MOVE TS-SECONDS (WS-IP-IDX, WS-SORT-INNER-IDX)
038500             TO WS-SWAP-SECONDS
038600         MOVE TS-RAW (WS-IP-IDX, WS-SORT-INNER-IDX)
038700             TO WS-SWAP-RAW
038800*
038900         MOVE TS-SECONDS (WS-IP-IDX, WS-SORT-INNER-IDX + 1)
039000             TO TS-SECONDS (WS-IP-IDX, WS-SORT-INNER-IDX)
039100         MOVE TS-RAW (WS-IP-IDX, WS-SORT-INNER-IDX + 1)
039200             TO TS-RAW (WS-IP-IDX, WS-SORT-INNER-IDX)
039300*
039400         MOVE WS-SWAP-SECONDS
039500             TO TS-SECONDS (WS-IP-IDX, WS-SORT-INNER-IDX + 1)
039600         MOVE WS-SWAP-RAW
039700             TO TS-RAW (WS-IP-IDX, WS-SORT-INNER-IDX + 1)
039800*
039900         SET WS-SORT-SWAPPED TO TRUE
040000     END-IF.
040100*
040200******************************************************************
040300* ENTRY:  BD-GET-BOT-IP-LIST
040400*   06/12/1994  E ERIKSEN  Hands back every IP flagged bot by
040500*                          BD-FINALIZE, for the LOGS gating
040600*                          check and report loop.
040700******************************************************************
040800 ENTRY "BD-GET-BOT-IP-LIST" USING WL-BOT-IP-LIST.
040900*
041000     MOVE ZERO TO WL-BOT-IP-CNT
041100*
041200     IF WS-IP-CNT > 0
041300         PERFORM 3320-COPY-ONE-BOT-IP
041400             VARYING WS-IP-IDX FROM 1 BY 1
041500             UNTIL WS-IP-IDX > WS-IP-CNT
041600     END-IF
041700*
041800     GOBACK.
041900*
042000 3320-COPY-ONE-BOT-IP.
042100*
042200     IF IP-IS-BOT (WS-IP-IDX) AND WL-BOT-IP-CNT < 500
042300         ADD 1 TO WL-BOT-IP-CNT
042400         SET WL-BOT-IP-IDX TO WL-BOT-IP-CNT
042500         MOVE IP-KEY (WS-IP-IDX)
042600             TO WL-BOT-IP-KEY (WL-BOT-IP-IDX)
042700     END-IF.
042800*
042900******************************************************************
043000* ENTRY:  BD-GET-BOT-COUNTRY-LIST
043100*   06/12/1994  E ERIKSEN  Hands back every country code flagged
043200*                          bot by BD-FINALIZE, for the LOGS
043300*                          gating check and country report line.
043400******************************************************************
043500 ENTRY "BD-GET-BOT-COUNTRY-LIST" USING WL-BOT-COUNTRY-LIST.
043600*
043700     MOVE ZERO TO WL-BOT-COUNTRY-CNT
043800*
043900     IF WS-CC-CNT > 0
044000         PERFORM 3420-COPY-ONE-BOT-COUNTRY
044100             VARYING WS-CC-IDX FROM 1 BY 1
044200             UNTIL WS-CC-IDX > WS-CC-CNT
044300     END-IF
044400*
044500     GOBACK.
044600*
044700 3420-COPY-ONE-BOT-COUNTRY.
044800*
044900     IF CC-IS-BOT (WS-CC-IDX) AND WL-BOT-COUNTRY-CNT < 100
045000         ADD 1 TO WL-BOT-COUNTRY-CNT
045100         SET WL-BOT-COUNTRY-IDX TO WL-BOT-COUNTRY-CNT
045200         MOVE CC-KEY (WS-CC-IDX)
045300             TO WL-BOT-COUNTRY-KEY (WL-BOT-COUNTRY-IDX)
045400     END-IF.
045500*
045600******************************************************************
045700* ENTRY:  BD-GET-IP-TIMESTAMPS
045800*   06/12/1994  E ERIKSEN  Hands back one IP's sorted timestamp
045900*                          list for the per-bot-IP report block.
046000******************************************************************
046100 ENTRY "BD-GET-IP-TIMESTAMPS" USING L-IP-KEY WL-IP-TIMESTAMP-LIST.
046200*
046300     MOVE L-IP-KEY TO WL-IP-TS-KEY
046400     MOVE ZERO TO WL-IP-TS-CNT
046500     MOVE ZERO TO WS-FOUND-IDX
046600*
046700     IF WS-IP-CNT > 0
046800         PERFORM 3310-SEARCH-IP-ROW
046900             VARYING WS-IP-IDX FROM 1 BY 1
047000             UNTIL WS-IP-IDX > WS-IP-CNT OR WS-FOUND-IDX > 0
047100     END-IF
047200*
047300     IF WS-FOUND-IDX > 0
047400         PERFORM 3330-COPY-ONE-TIMESTAMP
047500             VARYING IP-TS-IDX FROM 1 BY 1
047600             UNTIL IP-TS-IDX > IP-TS-CNT (WS-FOUND-IDX)
047700     END-IF
047800*
047900     GOBACK.
048000*
048100 3330-COPY-ONE-TIMESTAMP.
048200*
048300     IF WL-IP-TS-CNT < 500
048400         ADD 1 TO WL-IP-TS-CNT
048500         SET WL-IP-TS-IDX TO WL-IP-TS-CNT
048600         MOVE TS-SECONDS (WS-FOUND-IDX, IP-TS-IDX)
048700             TO WL-TS-SECONDS-OF (WL-IP-TS-IDX)
048800         MOVE TS-RAW (WS-FOUND-IDX, IP-TS-IDX)
048900             TO WL-TS-RAW-OF (WL-IP-TS-IDX)
049000     END-IF.
049100*
049200******************************************************************
049300* ENTRY:  BD-GET-IP-USERAGENTS
049400*   06/12/1994  E ERIKSEN  Hands back one IP's user-agent list,
049500*                          file-encounter order, for the report.
049600******************************************************************
049700 ENTRY "BD-GET-IP-USERAGENTS" USING L-IP-KEY WL-IP-USERAGENT-LIST.
049800*
049900     MOVE L-IP-KEY TO WL-IP-UA-KEY
050000     MOVE ZERO TO WL-IP-UA-CNT
050100     MOVE ZERO TO WS-FOUND-IDX
050200*
050300     IF WS-IP-CNT > 0
050400         PERFORM 3310-SEARCH-IP-ROW
050500             VARYING WS-IP-IDX FROM 1 BY 1
050600             UNTIL WS-IP-IDX > WS-IP-CNT OR WS-FOUND-IDX > 0
050700     END-IF
050800*
050900     IF WS-FOUND-IDX > 0
051000         PERFORM 3340-COPY-ONE-USERAGENT
051100             VARYING IP-UA-IDX FROM 1 BY 1
051200             UNTIL IP-UA-IDX > IP-UA-CNT (WS-FOUND-IDX)
051300     END-IF
051400*
051500     GOBACK.
051600*
051700 3340-COPY-ONE-USERAGENT.
051800*
051900     IF WL-IP-UA-CNT < 500
052000         ADD 1 TO WL-IP-UA-CNT
052100         SET WL-IP-UA-IDX TO WL-IP-UA-CNT
052200         MOVE UA-TEXT (WS-FOUND-IDX, IP-UA-IDX)
052300             TO WL-UA-TEXT-OF (WL-IP-UA-IDX)
052400     END-IF.
052500*
052600******************************************************************
052700* ENTRY:  BD-IS-BOT-TIMESTAMP
052800*   06/12/1994  E ERIKSEN  Step 7 - the burst test.  Fewer than
052900*                          2 timestamps is never a burst.
053000*   06/05/2003  C MARTINEZ Short-circuits on the first sub-60-
053100*                          second gap, see (4640).
053200******************************************************************
053300 ENTRY "BD-IS-BOT-TIMESTAMP" USING L-IP-KEY L-RETURN-CODE.
053400*
053500     SET L-RETURN-CODE-FALSE TO TRUE
053600     MOVE ZERO TO WS-FOUND-IDX
053700*
053800     IF WS-IP-CNT > 0
053900         PERFORM 3310-SEARCH-IP-ROW
054000             VARYING WS-IP-IDX FROM 1 BY 1
054100             UNTIL WS-IP-IDX > WS-IP-CNT OR WS-FOUND-IDX > 0
054200     END-IF
054300*
054400     IF WS-FOUND-IDX > 0
054500         PERFORM 4000-TEST-BURST THRU 4000-EXIT
054600     END-IF
054700*
054800     GOBACK.
054900*
055000 4000-TEST-BURST.
055100*
055200     SET WS-BURST-NOT-FOUND TO TRUE
055300*
055400     IF IP-TS-CNT (WS-FOUND-IDX) > 1
055500         PERFORM 4010-TEST-ONE-GAP
055600             VARYING WS-SORT-INNER-IDX FROM 1 BY 1
055700             UNTIL WS-SORT-INNER-IDX >= IP-TS-CNT (WS-FOUND-IDX)
055800                 OR WS-BURST-FOUND
055900     END-IF
056000*
056100     IF WS-BURST-FOUND
056200         SET L-RETURN-CODE-TRUE TO TRUE
056300     END-IF.
056400*
056500 4000-EXIT.
056600     EXIT.
056700*
056800 4010-TEST-ONE-GAP.
056900*
057000     COMPUTE WS-GAP-SECONDS =
057100         TS-SECONDS (WS-FOUND-IDX, WS-SORT-INNER-IDX + 1) -
057200         TS-SECONDS (WS-FOUND-IDX, WS-SORT-INNER-IDX)
057210*
057220*   04/02/2004 C MARTINEZ - UPSI-0 ON TURNS ON A CONSOLE TRACE
057230*   OF EACH GAP TESTED, SEE (4672).
057240*
057250     IF WS-DEBUG-TRACE-ON
057260         DISPLAY "DEBUG: GAP SECONDS = " WS-GAP-SECONDS-X
057270     END-IF
057300*
057400     IF WS-GAP-SECONDS < 60
057500         SET WS-BURST-FOUND TO TRUE
057600     END-IF.
057700*
057800*   06/12/1994 E ERIKSEN, ENHANCED 02/14/1996 R KOWALCZYK -
057900*   NORMALIZES WL-TIMESTAMP-PARTS TO A SINGLE ASCENDING SECONDS
058000*   COUNT (DAYS SINCE WS-EPOCH-YEAR TIMES 86400, PLUS TIME OF
058100*   DAY).  A SIMPLE 365-DAY YEAR PLUS A ONE-DAY-IN-FOUR LEAP
058200*   ADJUSTMENT IS ALL THIS COMPARISON NEEDS - THE LIST IS ONLY
058300*   EVER SORTED AND GAP-TESTED, NEVER TURNED BACK INTO A
058400*   CALENDAR DATE.
058500*
058600 4100-NORMALIZE-SECONDS.
058700*
058800     COMPUTE WS-YEARS-SINCE-EPOCH = WL-TS-YEAR - WS-EPOCH-YEAR
058900     COMPUTE WS-LEAP-DAYS = WS-YEARS-SINCE-EPOCH / 4
059000*
059100     COMPUTE WS-TOTAL-DAYS =
059200         (WS-YEARS-SINCE-EPOCH * 365) + WS-LEAP-DAYS
059300         + WS-CUM-DAYS (WL-TS-MONTH) + WL-TS-DAY - 1
059400*
059500     COMPUTE WS-TOTAL-DAYS =
059600         (WS-TOTAL-DAYS * 86400) + (WL-TS-HOUR * 3600)
059700         + (WL-TS-MINUTE * 60) + WL-TS-SECOND.
059800*
059900 4100-EXIT.
060000     EXIT.
060100*
060200 END PROGRAM BOT-DETECTOR.
