000100******************************************************************
000200* Author:        E. ERIKSEN
000300* Create Date:   1994-06-12
000400* Last Modified: 2004-04-09
000500* Purpose:  Shared record layout for one parsed access-log hit.
000600*           COPYd into LOG-LOADER (WORKING-STORAGE scratch row
000700*           built one line at a time), LOGS (WORKING-STORAGE
000800*           scratch row reused as the BD-ADD-RECORD parameter)
000900*           and BOT-DETECTOR (LINKAGE - the BD-ADD-RECORD
001000*           parameter itself).
001100* Tectonics:  cobc -c source-copybooks-wl-web-log-record.cpy
001200******************************************************************
001300*
001400*   AMENDMENT HISTORY
001500*   ------------------------------------------------------------
001600*   1994-06-12  ERE  New copybook - split off of LOGS working
001700*                    storage so LOG-LOADER and BOT-DETECTOR could
001800*                    share one layout.               (WO-4471)
001900*   1994-09-30  ERE  Added WL-TS-* redefinition of WL-TIMESTAMP
002000*                    so BOT-DETECTOR did not have to re-UNSTRING
002100*                    the stamp a second time.         (WO-4479)
002200*   1998-11-09  RFK  Y2K REMEDIATION - WL-TS-YEAR CONFIRMED
002300*                    4-DIGIT.  NO WINDOWING LOGIC REQUIRED ON
002400*                    THIS COMPILER.  CERTIFIED PER MEMO
002500*                    DC-98-114.                       (WO-4550)
002600*   2003-06-05  CJM  WL-RECORD-STATUS-SW ADDED SO LOG-LOADER
002700*                    COULD FLAG A ROW UNPARSEABLE WITHOUT
002800*                    DROPPING IT FROM THE TABLE.       (WO-4640)
002900*   2004-03-11  CJM  WL-WEB-LOG-TABLE SPLIT OUT TO ITS OWN
003000*                    MEMBER, source-copybooks-wl-web-log-table.
003100*                    cpy - LOG-LOADER WAS COPYING THIS MEMBER
003200*                    INTO BOTH WORKING-STORAGE AND LINKAGE, SO
003300*                    WL-WEB-LOG-TABLE (AND EVERY FIELD IN IT)
003400*                    WAS DECLARED TWICE AND EVERY REFERENCE TO
003500*                    IT CAME BACK AMBIGUOUS AT COMPILE TIME.
003600*                    THIS MEMBER NOW CARRIES THE ONE-ROW SCRATCH
003700*                    LAYOUT ONLY.                     (WO-4671)
003710*   2004-04-09  CJM  THE 2003-06-05 ENTRY ABOVE OVERSTATED WHAT
003720*                    WL-RECORD-STATUS-SW ACTUALLY DID - A ROW
003730*                    FLAGGED WL-RECORD-INVALID WAS STILL DROPPED
003740*                    FROM WL-WEB-LOG-TABLE, NEVER KEPT IN IT.
003750*                    LOG-LOADER NOW ACTUALLY SETS THE FLAG (IT
003760*                    NEVER DID BEFORE) SO 1800-SKIP-BAD-LINE CAN
003770*                    TELL A GRAMMAR-MISMATCH SKIP FROM A
003780*                    TABLE-FULL SKIP.  THE ROW STILL NEVER
003790*                    REACHES THE TABLE EITHER WAY.      (WO-4681)
003800*
003900 01  WL-WEB-LOG-RECORD.
004000     05  WL-IP-ADDRESS           PIC X(15).
004100     05  WL-COUNTRY-CODE         PIC X(10).
004200     05  WL-TIMESTAMP            PIC X(20).
004300*
004400*       WL-TIMESTAMP LAID OUT dd/MM/yyyy:HH:mm:ss -  REDEFINED
004500*       BELOW SO THE DATE/TIME PARTS CAN BE PULLED OFF BY
004600*       POSITION.  NO DATE INTRINSIC IN THIS DIALECT.
004700*
004800     05  WL-TIMESTAMP-PARTS REDEFINES WL-TIMESTAMP.
004900         10  WL-TS-DAY           PIC 9(02).
005000         10  FILLER              PIC X(01).
005100         10  WL-TS-MONTH         PIC 9(02).
005200         10  FILLER              PIC X(01).
005300         10  WL-TS-YEAR          PIC 9(04).
005400         10  FILLER              PIC X(01).
005500         10  WL-TS-HOUR          PIC 9(02).
005600         10  FILLER              PIC X(01).
005700         10  WL-TS-MINUTE        PIC 9(02).
005800         10  FILLER              PIC X(01).
005900         10  WL-TS-SECOND        PIC 9(02).
006000         10  FILLER              PIC X(01).
006100     05  WL-USER-AGENT           PIC X(100).
006200     05  WL-RESPONSE-TIME        PIC S9(07) COMP-3.
006300     05  WL-RECORD-STATUS-SW     PIC X(01) VALUE "V".
006400         88  WL-RECORD-VALID            VALUE "V".
006500         88  WL-RECORD-INVALID          VALUE "I".
006600     05  FILLER                  PIC X(09).
006700*
