000100******************************************************************
000200* PROGRAM:  LOG-LOADER
000300*           Reads the day's web-server access log, checks every
000400*           line against the shop's fixed hit-line layout, and
000500*           builds the in-memory WL-WEB-LOG-TABLE that LOGS and
000600*           BOT-DETECTOR work from.  Lines that do not match the
000700*           layout are skipped and noted on the diagnostic log.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    LOG-LOADER.
001100 AUTHOR.        E. ERIKSEN.
001200 INSTALLATION.  DATA CENTER OPERATIONS.
001300 DATE-WRITTEN.  06/12/1994.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED.
001600*
001700*   AMENDMENT HISTORY
001800*   ------------------------------------------------------------
001900*   DATE        PROGRAMMER   DESCRIPTION
002000*   ----------  -----------  ---------------------------------
002100*   06/12/1994  E ERIKSEN    ORIGINAL PROGRAM.            (4471)
002200*   09/30/1994  E ERIKSEN    HIT LINE WAS REJECTED WHENEVER THE
002300*                            REQUESTED PATH CONTAINED A DASH -
002400*                            SPLIT ON " - " NOW LIMITED TO THE
002500*                            IP/COUNTRY PREFIX, NOT THE WHOLE
002600*                            LINE.                        (4479)
002700*   02/14/1996  R KOWALCZYK  WL-WEB-LOG-TABLE BOUND RAISED TO
002800*                            5000 ROWS TO MATCH THE WIDENED
002900*                            COPYBOOK.                    (4502)
003000*   11/09/1998  R KOWALCZYK  Y2K REMEDIATION - WL-TS-YEAR
003100*                            CONFIRMED 4-DIGIT FROM THE LOG
003200*                            VENDOR'S OWN OUTPUT.  CERTIFIED
003300*                            PER MEMO DC-98-114.          (4550)
003400*   01/22/1999  R KOWALCZYK  RESPONSE-TIME TOKEN OF ALL SPACES
003500*                            WAS ABENDING ON A SIZE ERROR.
003600*                            NOW EDITED AS A DIGIT STRING
003700*                            BEFORE THE MOVE, SENTINEL -1 ON
003800*                            ANY EDIT FAILURE.             (4561)
003900*   05/14/2001  C MARTINEZ   ADOPTED THE SHARED WL-DIGIT-CLASS
004000*                            FROM LOGGER'S SPECIAL-NAMES FOR
004100*                            THE BYTE-COUNT AND STATUS EDITS.
004200*                            (4602)
004300*   06/05/2003  C MARTINEZ   HIT LINES SHORTER THAN THE FIXED
004400*                            LAYOUT NO LONGER ABEND THE
004500*                            UNSTRING - WL-RECORD-INVALID IS
004600*                            SET AND THE LINE IS LOGGED AND
004700*                            SKIPPED.                     (4640)
004750*   03/11/2004  C MARTINEZ   WL-WEB-LOG-TABLE MOVED TO ITS OWN
004760*                            COPYBOOK, COPIED INTO LINKAGE ONLY -
004770*                            THE OLD SINGLE MEMBER WAS BEING
004780*                            COPIED INTO BOTH WORKING-STORAGE
004790*                            AND LINKAGE HERE, DECLARING IT
004795*                            TWICE AND MAKING EVERY REFERENCE TO
004798*                            IT AMBIGUOUS AT COMPILE TIME. (4671)
004810*   04/02/2004  C MARTINEZ   1800-SKIP-BAD-LINE WAS PASSING A
004820*                            BARE 49-BYTE LITERAL TO LOGGER'S
004830*                            L-DIAG-TEXT, WHICH IS PIC X(180) -
004840*                            LOGGER'S OWN BACKWARD SCAN WAS
004850*                            READING PAST THE LITERAL'S STORAGE.
004860*                            MESSAGE NOW BUILT INTO WS-SKIP-DIAG-
004870*                            MSG, PIC X(180), BEFORE THE CALL.
004880*                            ALSO MOVED WS-SCAN-IDX AND WS-
004890*                            RESPTIME-NUM TO 77-LEVEL.     (4672)
004891*   04/09/2004  C MARTINEZ   WL-RECORD-INVALID WAS NEVER ACTUALLY
004892*                            SET BY THIS PROGRAM - THE (4640)
004893*                            ENTRY ABOVE OVERSTATED WHAT THE CODE
004894*                            DID.  1200-PROCESS-ONE-LINE NOW SETS
004895*                            WL-RECORD-INVALID ON A GRAMMAR
004896*                            MISMATCH, AND 1800-SKIP-BAD-LINE
004897*                            LOGS A DIFFERENT DIAGNOSTIC FOR THAT
004898*                            CASE THAN FOR A TABLE-FULL SKIP.
004899*                            (4681)
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS WL-DIGIT-CLASS IS "0123456789".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT WEB-LOG-FILE ASSIGN TO "SAMPLOG"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WF-FILE-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  WEB-LOG-FILE.
006200 01  WF-LOG-LINE                 PIC X(300).
006300*
006400 WORKING-STORAGE SECTION.
006410*
006420*   04/02/2004 C MARTINEZ - WS-SCAN-IDX AND WS-RESPTIME-NUM ARE
006430*   EACH A SINGLE STANDALONE FIELD, MOVED TO 77-LEVEL.  WS-SKIP-
006440*   DIAG-MSG IS NEW - SEE 1800-SKIP-BAD-LINE, (4672).
006450*
006460 77  WS-SCAN-IDX                 PIC 9(04) COMP VALUE ZERO.
006470 77  WS-RESPTIME-NUM             PIC S9(07) VALUE ZERO.
006480 77  WS-SKIP-DIAG-MSG            PIC X(180) VALUE SPACES.
006490*
006500*
006600 COPY "source-copybooks-wl-web-log-record.cpy".
006650*
006660*   03/11/2004 C MARTINEZ - WL-WEB-LOG-TABLE ITSELF IS THE
006670*   LINKAGE PARAMETER, NOT A WORKING-STORAGE ITEM - IT IS COPIED
006680*   BELOW INTO LINKAGE ONLY, SEE (4671).
006700*
006800 01  WF-FILE-STATUS              PIC X(02) VALUE SPACES.
006900 01  WF-EOF-SW                   PIC X(01) VALUE "N".
007000     88  WF-EOF                       VALUE "Y".
007100     88  WF-NOT-EOF                   VALUE "N".
007200*
007300*   WORK FIELDS FOR THE " - " SPLIT OF THE LEADING
007400*   IP - COUNTRYCODE - [TIMESTAMP] PORTION OF THE LINE.
007500*
007600 01  WS-IP-TOKEN                 PIC X(15) VALUE SPACES.
007700 01  WS-IP-TOKEN-CHARS REDEFINES WS-IP-TOKEN.
007800     05  WS-IP-CHAR              PIC X(01) OCCURS 15 TIMES.
007900 01  WS-COUNTRY-TOKEN            PIC X(10) VALUE SPACES.
008000 01  WS-BRACKET-REST             PIC X(275) VALUE SPACES.
008100*
008200*   TIMESTAMP CANDIDATE - dd/MM/yyyy:HH:mm:ss, EXACTLY 19 BYTES.
008300*
008400 01  WS-TS-CANDIDATE             PIC X(19) VALUE SPACES.
008500 01  WS-TS-CANDIDATE-CHARS REDEFINES WS-TS-CANDIDATE.
008600     05  WS-TS-CHAR              PIC X(01) OCCURS 19 TIMES.
008700*
008800*   REQUEST-LINE / STATUS / BYTES / DASH / USER-AGENT / RESPONSE
008900*   TIME SPLIT OUT OF THE TAIL OF THE LINE ON THE SIX REMAINING
009000*   QUOTE MARKS.
009100*
009200 01  WS-Q-LEAD                   PIC X(05) VALUE SPACES.
009300 01  WS-Q-REQUEST-LINE           PIC X(80) VALUE SPACES.
009400 01  WS-Q-STATUS-BYTES           PIC X(20) VALUE SPACES.
009500 01  WS-Q-DASH-LIT               PIC X(05) VALUE SPACES.
009600 01  WS-Q-MID-SPACE              PIC X(05) VALUE SPACES.
009700 01  WS-Q-USER-AGENT             PIC X(100) VALUE SPACES.
009800 01  WS-Q-TRAILER                PIC X(20) VALUE SPACES.
009900*
010000 01  WS-METHOD-TOKEN             PIC X(10) VALUE SPACES.
010100 01  WS-PATH-TOKEN               PIC X(60) VALUE SPACES.
010200 01  WS-HTTPVER-TOKEN            PIC X(15) VALUE SPACES.
010300*
010400 01  WS-FILL-TOKEN               PIC X(10) VALUE SPACES.
010500 01  WS-STATUS-TOKEN             PIC X(10) VALUE SPACES.
010600 01  WS-BYTES-TOKEN              PIC X(10) VALUE SPACES.
010700 01  WS-BYTES-TOKEN-CHARS REDEFINES WS-BYTES-TOKEN.
010800     05  WS-BYTES-CHAR           PIC X(01) OCCURS 10 TIMES.
010900 01  WS-RESPTIME-TOKEN           PIC X(15) VALUE SPACES.
011000*
011200 01  WS-BAD-CHAR-SW              PIC X(01) VALUE "N".
011300     88  WS-BAD-CHAR-FOUND            VALUE "Y".
011400     88  WS-BAD-CHAR-NOT-FOUND        VALUE "N".
011500*
011600 01  WS-GRAMMAR-OK-SW            PIC X(01) VALUE "Y".
011700     88  WS-GRAMMAR-OK                VALUE "Y".
011800     88  WS-GRAMMAR-BAD                VALUE "N".
011900*
012000 01  WS-DIGITS-ENDED-SW          PIC X(01) VALUE "N".
012100     88  WS-DIGITS-ENDED               VALUE "Y".
012200     88  WS-DIGITS-NOT-ENDED           VALUE "N".
012300*
012600 LINKAGE SECTION.
012700 COPY "source-copybooks-wl-web-log-table.cpy".
012800*
012900 PROCEDURE DIVISION USING WL-WEB-LOG-TABLE.
013000*
013100 1000-OPEN-LOG-FILE.
013200*
013300     MOVE ZERO TO WL-LOG-RECORD-CNT
013400     OPEN INPUT WEB-LOG-FILE
013500*
013600     IF WF-FILE-STATUS NOT = "00"
013700         GOBACK
013800     END-IF
013900*
014000     PERFORM 1100-READ-ONE-LINE
014100         UNTIL WF-EOF
014200*
014300     PERFORM 1900-CLOSE-LOG-FILE
014400*
014500     GOBACK.
014600*
014700 1100-READ-ONE-LINE.
014800*
014900     READ WEB-LOG-FILE
015000         AT END SET WF-EOF TO TRUE
015100         NOT AT END PERFORM 1200-PROCESS-ONE-LINE
015200     END-READ.
015300*
015400 1200-PROCESS-ONE-LINE.
015500*
015600     SET WS-GRAMMAR-OK TO TRUE
015700     MOVE SPACES TO WL-WEB-LOG-RECORD
015800     SET WL-RECORD-VALID TO TRUE
015900*
016000     PERFORM 2000-VALIDATE-LOG-LINE THRU 2000-EXIT
016100*
016150*   04/09/2004 C MARTINEZ - WL-RECORD-INVALID NOW ACTUALLY SET ON
016160*   A GRAMMAR MISMATCH, SO 1800-SKIP-BAD-LINE CAN TELL THIS SKIP
016170*   FROM A TABLE-FULL SKIP.  SEE (4681).
016180*
016200     IF WS-GRAMMAR-BAD
016210         SET WL-RECORD-INVALID TO TRUE
016300         PERFORM 1800-SKIP-BAD-LINE
016400     ELSE
016500         PERFORM 2100-EXTRACT-FIELDS THRU 2100-EXIT
016600         PERFORM 2200-EDIT-RESPONSE-TIME THRU 2200-EXIT
016700         PERFORM 1300-STORE-ONE-ROW
016800     END-IF.
016900*
017000 1300-STORE-ONE-ROW.
017100*
017200     IF WL-LOG-RECORD-CNT < 5000
017300         ADD 1 TO WL-LOG-RECORD-CNT
017400         SET WL-LOG-RECORD-IDX TO WL-LOG-RECORD-CNT
017500         MOVE WL-IP-ADDRESS
017600             TO WL-ROW-IP-ADDRESS (WL-LOG-RECORD-IDX)
017700         MOVE WL-COUNTRY-CODE
017800             TO WL-ROW-COUNTRY-CODE (WL-LOG-RECORD-IDX)
017900         MOVE WL-TIMESTAMP
018000             TO WL-ROW-TIMESTAMP (WL-LOG-RECORD-IDX)
018100         MOVE WL-USER-AGENT
018200             TO WL-ROW-USER-AGENT (WL-LOG-RECORD-IDX)
018300         MOVE WL-RESPONSE-TIME
018400             TO WL-ROW-RESPONSE-TM (WL-LOG-RECORD-IDX)
018500     ELSE
018600         PERFORM 1800-SKIP-BAD-LINE
018700     END-IF.
018800*
018900 1800-SKIP-BAD-LINE.
019000*
019010*   04/02/2004 C MARTINEZ - MESSAGE TEXT NOW BUILT INTO WS-SKIP-
019020*   DIAG-MSG, PIC X(180), BEFORE THE CALL - A BARE LITERAL
019030*   SHORTER THAN LOGGER'S L-DIAG-TEXT LET LOGGER'S OWN BACKWARD
019040*   SCAN READ PAST THE LITERAL'S STORAGE, SEE (4672).
019050*
019055*   04/09/2004 C MARTINEZ - TWO SKIP REASONS NOW REACH THIS
019056*   PARAGRAPH - A GRAMMAR MISMATCH (WL-RECORD-INVALID) AND A
019057*   WL-WEB-LOG-TABLE ALREADY AT ITS 5000-ROW BOUND (STILL
019058*   WL-RECORD-VALID) - EACH GETS ITS OWN DIAGNOSTIC.  (4681)
019059*
019060     MOVE SPACES TO WS-SKIP-DIAG-MSG
019070     IF WL-RECORD-INVALID
019071         MOVE "LOG-LOADER SKIPPED A HIT LINE - GRAMMAR MISMATCH"
019072             TO WS-SKIP-DIAG-MSG
019073     ELSE
019074         MOVE "LOG-LOADER SKIPPED A HIT LINE - TABLE AT 5000 ROWS"
019075             TO WS-SKIP-DIAG-MSG
019076     END-IF
019100     CALL "LOGGER" USING WS-SKIP-DIAG-MSG END-CALL.
019400*
019500 1900-CLOSE-LOG-FILE.
019600*
019700     CLOSE WEB-LOG-FILE.
019800*
019900*   06/05/2003 C MARTINEZ - HIT LINE GRAMMAR CHECK, SEE (4640).
020000*   LINE MUST MATCH, IN ORDER:
020100*       IP - COUNTRYCODE - [dd/MM/yyyy:HH:mm:ss] "METHOD PATH
020200*       HTTP/ver" STATUS BYTES "-" "USERAGENT" RESPONSETIME
020300*
020400 2000-VALIDATE-LOG-LINE.
020500*
020600     MOVE SPACES TO WS-IP-TOKEN WS-COUNTRY-TOKEN WS-BRACKET-REST
020700*
020800     UNSTRING WF-LOG-LINE DELIMITED BY " - "
020900         INTO WS-IP-TOKEN WS-COUNTRY-TOKEN WS-BRACKET-REST
021000     END-UNSTRING
021100*
021200     IF WS-IP-TOKEN = SPACES OR WS-COUNTRY-TOKEN = SPACES
021300         SET WS-GRAMMAR-BAD TO TRUE
021400         GO TO 2000-EXIT
021500     END-IF
021600*
021700     PERFORM 2070-VALIDATE-IP-TOKEN THRU 2070-EXIT
021800     IF WS-GRAMMAR-BAD
021900         GO TO 2000-EXIT
022000     END-IF
022100*
022200     IF WS-BRACKET-REST (1:1) NOT = "["
022300         SET WS-GRAMMAR-BAD TO TRUE
022400         GO TO 2000-EXIT
022500     END-IF
022600*
022700     MOVE WS-BRACKET-REST (2:19) TO WS-TS-CANDIDATE
022800     PERFORM 2050-VALIDATE-TIMESTAMP THRU 2050-EXIT
022900     IF WS-GRAMMAR-BAD
023000         GO TO 2000-EXIT
023100     END-IF
023200*
023300     IF WS-BRACKET-REST (21:2) NOT = "] "
023400         SET WS-GRAMMAR-BAD TO TRUE
023500         GO TO 2000-EXIT
023600     END-IF
023700*
023800     IF WS-BRACKET-REST (23:1) NOT = QUOTE
023900         SET WS-GRAMMAR-BAD TO TRUE
024000         GO TO 2000-EXIT
024100     END-IF
024200*
024300     MOVE SPACES TO WS-Q-LEAD WS-Q-REQUEST-LINE WS-Q-STATUS-BYTES
024400     MOVE SPACES TO WS-Q-DASH-LIT WS-Q-MID-SPACE
024500     MOVE SPACES TO WS-Q-USER-AGENT WS-Q-TRAILER
024600*
024700     UNSTRING WS-BRACKET-REST (23:) DELIMITED BY QUOTE
024800         INTO WS-Q-LEAD WS-Q-REQUEST-LINE WS-Q-STATUS-BYTES
024900              WS-Q-DASH-LIT WS-Q-MID-SPACE WS-Q-USER-AGENT
025000              WS-Q-TRAILER
025100     END-UNSTRING
025200*
025300     IF WS-Q-DASH-LIT NOT = "-"
025400         SET WS-GRAMMAR-BAD TO TRUE
025500         GO TO 2000-EXIT
025600     END-IF
025700*
025800     MOVE SPACES TO WS-METHOD-TOKEN WS-PATH-TOKEN WS-HTTPVER-TOKEN
025900*
026000     UNSTRING WS-Q-REQUEST-LINE DELIMITED BY SPACE
026100         INTO WS-METHOD-TOKEN WS-PATH-TOKEN WS-HTTPVER-TOKEN
026200     END-UNSTRING
026300*
026400     IF WS-METHOD-TOKEN = SPACES OR WS-PATH-TOKEN = SPACES
026500         SET WS-GRAMMAR-BAD TO TRUE
026600         GO TO 2000-EXIT
026700     END-IF
026800*
026900     IF WS-HTTPVER-TOKEN (1:5) NOT = "HTTP/"
027000         SET WS-GRAMMAR-BAD TO TRUE
027100         GO TO 2000-EXIT
027200     END-IF
027300*
027400     MOVE SPACES TO WS-FILL-TOKEN WS-STATUS-TOKEN WS-BYTES-TOKEN
027500*
027600     UNSTRING WS-Q-STATUS-BYTES DELIMITED BY SPACE
027700         INTO WS-FILL-TOKEN WS-STATUS-TOKEN WS-FILL-TOKEN
027800     END-UNSTRING
027900*
028000*       01/22/1999 R KOWALCZYK - STATUS/BYTES TOKENS TESTED BY
028100*       THE DIGIT-SCAN BELOW, NOT CLASS NUMERIC, SINCE THE
028200*       TRAILING BLANKS UNSTRING LEAVES BEHIND FAIL A STRAIGHT
028300*       NUMERIC CLASS TEST EVEN ON A GOOD TOKEN.  SEE (4561).
028400*
028500     MOVE WS-STATUS-TOKEN TO WS-BYTES-TOKEN
028600     PERFORM 2060-VALIDATE-DIGIT-TOKEN THRU 2060-EXIT
028700     IF WS-GRAMMAR-BAD
028800         GO TO 2000-EXIT
028900     END-IF
029000*
029100     UNSTRING WS-Q-STATUS-BYTES DELIMITED BY SPACE
029200         INTO WS-FILL-TOKEN WS-FILL-TOKEN WS-BYTES-TOKEN
029300     END-UNSTRING
029400*
029500     PERFORM 2060-VALIDATE-DIGIT-TOKEN THRU 2060-EXIT
029600     IF WS-GRAMMAR-BAD
029700         GO TO 2000-EXIT
029800     END-IF
029900*
030000     IF WS-Q-USER-AGENT = SPACES
030100         SET WS-GRAMMAR-BAD TO TRUE
030200         GO TO 2000-EXIT
030300     END-IF
030400*
030500     MOVE SPACES TO WS-FILL-TOKEN WS-RESPTIME-TOKEN
030600*
030700     UNSTRING WS-Q-TRAILER DELIMITED BY SPACE
030800         INTO WS-FILL-TOKEN WS-RESPTIME-TOKEN
030900     END-UNSTRING.
031000*
031100 2000-EXIT.
031200     EXIT.
031300*
031400*   05/14/2001 C MARTINEZ - IP TOKEN MUST BE DIGITS AND DOTS
031500*   ONLY (DOTTED-QUAD SHAPE), SEE (4602).
031600*
031700 2070-VALIDATE-IP-TOKEN.
031800*
031900     SET WS-BAD-CHAR-NOT-FOUND TO TRUE
032000     PERFORM 2080-SCAN-IP-CHAR
032100         VARYING WS-SCAN-IDX FROM 1 BY 1
032200         UNTIL WS-SCAN-IDX > 15 OR WS-BAD-CHAR-FOUND
032300*
032400     IF WS-BAD-CHAR-FOUND
032500         SET WS-GRAMMAR-BAD TO TRUE
032600     END-IF.
032700*
032800 2070-EXIT.
032900     EXIT.
033000*
033100 2080-SCAN-IP-CHAR.
033200*
033300     IF WS-IP-CHAR (WS-SCAN-IDX) NOT = SPACE
033400         IF WS-IP-CHAR (WS-SCAN-IDX) NOT = "."
033500             AND WS-IP-CHAR (WS-SCAN-IDX) NOT NUMERIC
033600             SET WS-BAD-CHAR-FOUND TO TRUE
033700         END-IF
033800     END-IF.
033900*
034000*   TIMESTAMP CANDIDATE MUST BE dd/dd/dddd:dd:dd:dd - CHECK
034100*   THE SEPARATOR POSITIONS AND THAT EVERY OTHER POSITION IS
034200*   A DIGIT, PER LOGGER'S SHARED WL-DIGIT-CLASS.
034300*
034400 2050-VALIDATE-TIMESTAMP.
034500*
034600     IF WS-TS-CHAR (3) NOT = "/" OR WS-TS-CHAR (6) NOT = "/"
034700         OR WS-TS-CHAR (11) NOT = ":" OR WS-TS-CHAR (14) NOT = ":"
034800         OR WS-TS-CHAR (17) NOT = ":"
034900         SET WS-GRAMMAR-BAD TO TRUE
035000         GO TO 2050-EXIT
035100     END-IF
035200*
035300     SET WS-BAD-CHAR-NOT-FOUND TO TRUE
035400     PERFORM 2055-SCAN-TS-CHAR
035500         VARYING WS-SCAN-IDX FROM 1 BY 1
035600         UNTIL WS-SCAN-IDX > 19 OR WS-BAD-CHAR-FOUND
035700*
035800     IF WS-BAD-CHAR-FOUND
035900         SET WS-GRAMMAR-BAD TO TRUE
036000     END-IF.
036100*
036200 2050-EXIT.
036300     EXIT.
036400*
036500 2055-SCAN-TS-CHAR.
036600*
036700     IF WS-SCAN-IDX NOT = 3 AND WS-SCAN-IDX NOT = 6
036800         AND WS-SCAN-IDX NOT = 11 AND WS-SCAN-IDX NOT = 14
036900         AND WS-SCAN-IDX NOT = 17
037000         IF WS-TS-CHAR (WS-SCAN-IDX) NOT NUMERIC
037100             SET WS-BAD-CHAR-FOUND TO TRUE
037200         END-IF
037300     END-IF.
037400*
037500*   01/22/1999 R KOWALCZYK - GENERIC DIGIT-STRING VALIDATION,
037600*   SEE (4561).  WS-BYTES-TOKEN IS USED AS A SCRATCH FIELD FOR
037700*   WHATEVER TOKEN IS BEING CHECKED - STATUS, BYTES OR THE
037800*   RESPONSE-TIME TOKEN.  VALID IF ONE OR MORE LEADING DIGITS
037900*   ARE FOLLOWED BY NOTHING BUT BLANKS.
038000*
038100 2060-VALIDATE-DIGIT-TOKEN.
038200*
038300     IF WS-BYTES-CHAR (1) NOT NUMERIC
038400         SET WS-GRAMMAR-BAD TO TRUE
038500         GO TO 2060-EXIT
038600     END-IF
038700*
038800     SET WS-DIGITS-NOT-ENDED TO TRUE
038900     SET WS-BAD-CHAR-NOT-FOUND TO TRUE
039000     PERFORM 2065-SCAN-DIGIT-CHAR
039100         VARYING WS-SCAN-IDX FROM 1 BY 1
039200         UNTIL WS-SCAN-IDX > 10 OR WS-BAD-CHAR-FOUND
039300*
039400     IF WS-BAD-CHAR-FOUND
039500         SET WS-GRAMMAR-BAD TO TRUE
039600     END-IF.
039700*
039800 2060-EXIT.
039900     EXIT.
040000*
040100 2065-SCAN-DIGIT-CHAR.
040200*
040300     IF WS-BYTES-CHAR (WS-SCAN-IDX) = SPACE
040400         SET WS-DIGITS-ENDED TO TRUE
040500     ELSE
040600         IF WS-DIGITS-ENDED
040700             SET WS-BAD-CHAR-FOUND TO TRUE
040800         ELSE
040900             IF WS-BYTES-CHAR (WS-SCAN-IDX) NOT NUMERIC
041000                 SET WS-BAD-CHAR-FOUND TO TRUE
041100             END-IF
041200         END-IF
041300     END-IF.
041400*
041500*   09/30/1994 E ERIKSEN - PULLS THE VALIDATED FIELDS INTO
041600*   WL-WEB-LOG-RECORD, SEE (4479).
041700*
041800 2100-EXTRACT-FIELDS.
041900*
042000     MOVE WS-IP-TOKEN TO WL-IP-ADDRESS
042100     MOVE WS-COUNTRY-TOKEN TO WL-COUNTRY-CODE
042200     MOVE WS-TS-CANDIDATE TO WL-TIMESTAMP
042300     MOVE WS-Q-USER-AGENT TO WL-USER-AGENT.
042400*
042500 2100-EXIT.
042600     EXIT.
042700*
042800*   01/22/1999 R KOWALCZYK - RESPONSE-TIME EDIT, SEE (4561).
042900*   TRAILING DIGIT STRING CONVERTED TO A NUMBER; -1 SENTINEL
043000*   ON ANY FAILURE (BLANK TOKEN OR NON-NUMERIC).
043100*
043200 2200-EDIT-RESPONSE-TIME.
043300*
043400     MOVE WS-RESPTIME-TOKEN (1:10) TO WS-BYTES-TOKEN
043500     SET WS-GRAMMAR-OK TO TRUE
043600     PERFORM 2060-VALIDATE-DIGIT-TOKEN THRU 2060-EXIT
043700*
043800     IF WS-GRAMMAR-OK
043900         MOVE WS-BYTES-TOKEN TO WS-RESPTIME-NUM
044000         MOVE WS-RESPTIME-NUM TO WL-RESPONSE-TIME
044100     ELSE
044200         MOVE -1 TO WL-RESPONSE-TIME
044300     END-IF
044400*
044500     SET WS-GRAMMAR-OK TO TRUE.
044600*
044700 2200-EXIT.
044800     EXIT.
044900*
045000 END PROGRAM LOG-LOADER.
