000100******************************************************************
000200* PROGRAM:  LOGGER
000300*           Shared diagnostic-message writer.  CALLed from
000400*           LOG-LOADER, BOT-DETECTOR and LOGS whenever one of
000500*           them has something worth putting on the run log -
000600*           chiefly LOG-LOADER's "line did not match the
000700*           grammar, skipped" diagnostics.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    LOGGER.
001100 AUTHOR.        E. ERIKSEN.
001200 INSTALLATION.  DATA CENTER OPERATIONS.
001300 DATE-WRITTEN.  06/12/1994.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED.
001600*
001700*   AMENDMENT HISTORY
001800*   ------------------------------------------------------------
001900*   DATE        PROGRAMMER   DESCRIPTION
002000*   ----------  -----------  ---------------------------------
002100*   06/12/1994  E ERIKSEN    ORIGINAL PROGRAM.            (4471)
002200*   09/30/1994  E ERIKSEN    ENTRY POINTS RENAMED TO
002300*                            OPEN-DIAG-LOG / CLOSE-DIAG-LOG TO
002400*                            MATCH THE REST OF THE BOTLOG SUITE'S
002500*                            PARAGRAPH NAMING.            (4479)
002600*   02/14/1996  R KOWALCZYK  DIAGNOSTIC BUFFER WIDENED FROM 132
002700*                            TO 200 BYTES - USER-AGENT STRINGS
002800*                            IN THE SKIPPED-LINE MESSAGES WERE
002900*                            GETTING CHOPPED.            (4502)
003000*   11/09/1998  R KOWALCZYK  Y2K REMEDIATION - WS-RUN-DATE
003100*                            WIDENED TO A 4-DIGIT YEAR AND
003200*                            REDEFINED AS WS-RUN-DATE-PARTS.
003300*                            ACCEPT NOW SPECIFIES YYYYMMDD
003400*                            EXPLICITLY.  CERTIFIED Y2K READY
003500*                            PER MEMO DC-98-114.          (4550)
003600*   01/22/1999  R KOWALCZYK  LOG LINE WAS CARRYING UP TO 180
003700*                            BYTES OF TRAILING BLANKS FOR EVERY
003800*                            SHORT DIAGNOSTIC.  NOW TRIMS
003900*                            L-DIAG-TEXT TO ITS LAST NON-BLANK
004000*                            BYTE BEFORE THE STRING.      (4561)
004100*   05/14/2001  C MARTINEZ   ADDED CLASS WL-DIGIT-CLASS TO
004200*                            SPECIAL-NAMES SO THE OTHER BOTLOG
004300*                            PROGRAMS COULD SHARE ONE DIGIT
004400*                            TEST WITHOUT EACH DEFINING ITS OWN.
004500*                            (4602)
004600*   06/05/2003  C MARTINEZ   OPEN EXTEND WAS FAILING FIRST RUN
004700*                            OF THE DAY WHEN NO PRIOR BOTLOG
004800*                            DATASET EXISTED.  FILE-CONTROL
004900*                            ENTRY MARKED OPTIONAL.        (4640)
004950*   03/11/2004  C MARTINEZ   0100-MAIN-LOGIC'S WRITE STATEMENT
004960*                            WAS MISSING ITS TERMINATING PERIOD -
004970*                            0100-EXIT WAS BEING PARSED AS PART
004980*                            OF THE WRITE.  PERIOD ADDED.  (4671)
004985*   04/02/2004  C MARTINEZ   WS-LOG-BUFFER, WS-DIAG-LOG-FILE-NAME
004987*                            AND THE TWO SCAN COUNTERS MOVED TO
004990*                            77-LEVEL, STANDALONE-FIELD
004995*                            CONVENTION.                   (4672)
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS WL-DIGIT-CLASS IS "0123456789".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT OPTIONAL DIAG-LOG-FILE ASSIGN TO DYNAMIC
005800             WS-DIAG-LOG-FILE-NAME
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  DIAG-LOG-FILE.
006400 01  DL-LOG-LINE                 PIC X(200).
006500*
006600 WORKING-STORAGE SECTION.
006650*
006660*   04/02/2004 C MARTINEZ - WS-LOG-BUFFER, WS-DIAG-LOG-FILE-NAME
006670*   AND THE TWO SCAN COUNTERS BELOW ARE EACH A SINGLE STANDALONE
006680*   FIELD, NOT A RECORD - MOVED TO 77-LEVEL, SEE (4672).
006690*
006700 77  WS-DIAG-LOG-FILE-NAME       PIC X(18)
006710                                 VALUE "BOTLOG_UNSET.LOG".
006720*   02/14/1996 R KOWALCZYK - WIDENED 132 TO 200 BYTES.
006730 77  WS-LOG-BUFFER               PIC X(200) VALUE SPACES.
006740 77  WS-SCAN-IDX                 PIC 9(04) COMP VALUE ZERO.
006750 77  WS-LAST-NONBLANK-IDX        PIC 9(04) COMP VALUE ZERO.
006760*
006800*   11/09/1998 R KOWALCZYK - WIDENED TO 4-DIGIT YEAR, Y2K.
006900 01  WS-RUN-DATE                 PIC 9(08) VALUE ZERO.
007000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
007100     05  WS-RD-YEAR               PIC 9(04).
007200     05  WS-RD-MONTH              PIC 9(02).
007300     05  WS-RD-DAY                PIC 9(02).
007400*
007500 01  WS-RUN-TIME                 PIC 9(08) VALUE ZERO.
007600 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
007700     05  WS-RT-HOUR               PIC 9(02).
007800     05  WS-RT-MINUTE             PIC 9(02).
007900     05  WS-RT-SECOND             PIC 9(02).
008000     05  WS-RT-HUNDREDTH          PIC 9(02).
008100*
008200 01  WS-LOG-ENABLED-SW           PIC X(01) VALUE "N".
008300     88  WS-LOG-ENABLED                  VALUE "Y".
008400     88  WS-LOG-DISABLED                 VALUE "N".
008500*
009500 01  WS-CHAR-FOUND-SW            PIC X(01) VALUE "N".
009600     88  WS-CHAR-FOUND                   VALUE "Y".
009700     88  WS-CHAR-NOT-FOUND               VALUE "N".
009800*
009900 LINKAGE SECTION.
010000 01  L-DIAG-TEXT                 PIC X(180).
010100 01  L-DIAG-TEXT-CHARS REDEFINES L-DIAG-TEXT.
010200     05  L-DIAG-CHAR              PIC X(01) OCCURS 180 TIMES.
010300*
010400 PROCEDURE DIVISION USING L-DIAG-TEXT.
010500*
010600 0100-MAIN-LOGIC.
010700*
010800     IF WS-LOG-DISABLED
010900         GO TO 0100-EXIT
011000     END-IF
011100*
011200     MOVE SPACES TO WS-LOG-BUFFER
011300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
011400     ACCEPT WS-RUN-TIME FROM TIME
011500     MOVE 1 TO WS-LAST-NONBLANK-IDX
011600     PERFORM 0150-FIND-LAST-CHAR THRU 0150-EXIT
011700*
011800*       01/22/1999 R KOWALCZYK - L-DIAG-TEXT TRIMMED TO ITS
011900*       LAST NON-BLANK BYTE BEFORE THE STRING, SEE (4561).
012000*
012100     STRING
012200         "[" DELIMITED BY SIZE
012300         WS-RD-YEAR DELIMITED BY SIZE
012400         "-" DELIMITED BY SIZE
012500         WS-RD-MONTH DELIMITED BY SIZE
012600         "-" DELIMITED BY SIZE
012700         WS-RD-DAY DELIMITED BY SIZE
012800         " " DELIMITED BY SIZE
012900         WS-RT-HOUR DELIMITED BY SIZE
013000         ":" DELIMITED BY SIZE
013100         WS-RT-MINUTE DELIMITED BY SIZE
013200         ":" DELIMITED BY SIZE
013300         WS-RT-SECOND DELIMITED BY SIZE
013400         "] " DELIMITED BY SIZE
013500         L-DIAG-TEXT(1:WS-LAST-NONBLANK-IDX) DELIMITED BY SIZE
013600         INTO WS-LOG-BUFFER
013700     END-STRING
013800*
013900     WRITE DL-LOG-LINE FROM WS-LOG-BUFFER.
014000*
014100 0100-EXIT.
014200     EXIT.
014300*
014400     GOBACK.
014500*
014600*   01/22/1999 R KOWALCZYK - BACKWARD CHARACTER SCAN THAT
014700*   FINDS THE LAST NON-BLANK BYTE OF L-DIAG-TEXT SO THE LOG
014800*   LINE IS NOT PADDED WITH TRAILING BLANKS.  SEE (4561).
014900*
015000 0150-FIND-LAST-CHAR.
015100*
015200     SET WS-CHAR-NOT-FOUND TO TRUE
015300     PERFORM 0160-SCAN-ONE-CHAR
015400         VARYING WS-SCAN-IDX FROM 180 BY -1
015500         UNTIL WS-SCAN-IDX < 1 OR WS-CHAR-FOUND
015600*
015700 0150-EXIT.
015800     EXIT.
015900*
016000 0160-SCAN-ONE-CHAR.
016100*
016200     IF L-DIAG-CHAR (WS-SCAN-IDX) NOT = SPACE
016300         MOVE WS-SCAN-IDX TO WS-LAST-NONBLANK-IDX
016400         SET WS-CHAR-FOUND TO TRUE
016500     END-IF.
016600*
016700******************************************************************
016800* ENTRY:  OPEN-DIAG-LOG
016900*   06/12/1994  E ERIKSEN  Turns diagnostic logging on and opens
017000*                          today's log dataset for output.
017100*   06/05/2003  C MARTINEZ Marked FD optional so day-one runs
017200*                          with no prior dataset do not abend.
017300******************************************************************
017400 ENTRY "OPEN-DIAG-LOG".
017500*
017600     SET WS-LOG-ENABLED TO TRUE
017700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017800*
017900     STRING
018000         "BOTLOG" DELIMITED BY SIZE
018100         WS-RD-YEAR DELIMITED BY SIZE
018200         WS-RD-MONTH DELIMITED BY SIZE
018300         WS-RD-DAY DELIMITED BY SIZE
018400         ".LOG" DELIMITED BY SIZE
018500         INTO WS-DIAG-LOG-FILE-NAME
018600     END-STRING
018700*
018800     OPEN EXTEND DIAG-LOG-FILE
018900     GOBACK.
019000*
019100******************************************************************
019200* ENTRY:  CLOSE-DIAG-LOG
019300*   06/12/1994  E ERIKSEN  Turns diagnostic logging off and
019400*                          closes the log dataset.
019500******************************************************************
019600 ENTRY "CLOSE-DIAG-LOG".
019700*
019800     SET WS-LOG-DISABLED TO TRUE
019900     CLOSE DIAG-LOG-FILE
020000     GOBACK.
020100*
020200 END PROGRAM LOGGER.
