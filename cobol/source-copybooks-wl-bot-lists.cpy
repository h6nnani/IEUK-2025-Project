000100******************************************************************
000200* Author:        E. ERIKSEN
000300* Create Date:   1994-06-12
000400* Last Modified: 1996-02-14
000500* Purpose:  Shared layout for the bot-IP list and bot-country
000600*           list built by BOT-DETECTOR's BD-FINALIZE entry and
000700*           handed back to LOGS for the gating checks and the
000800*           country-code report line.
000900* Tectonics:  cobc -c source-copybooks-wl-bot-lists.cpy
001000******************************************************************
001100*
001200*   AMENDMENT HISTORY
001300*   ------------------------------------------------------------
001400*   1994-06-12  ERE  New copybook.                    (WO-4471)
001500*   1996-02-14  RFK  Widened WL-BOT-IP-LIST to 500 rows after
001600*                    the WO-4471 pilot run truncated a heavy
001700*                    scraper day.                     (WO-4502)
001800*   1998-11-09  RFK  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS
001900*                    IN THIS COPYBOOK.  CERTIFIED PER MEMO
002000*                    DC-98-114.                       (WO-4550)
002100*
002200 01  WL-BOT-IP-LIST.
002300     05  WL-BOT-IP-CNT           PIC 9(05) COMP VALUE ZERO.
002400     05  WL-BOT-IP-ROW OCCURS 0 TO 500 TIMES
002500             DEPENDING ON WL-BOT-IP-CNT
002600             INDEXED BY WL-BOT-IP-IDX.
002700         10  WL-BOT-IP-KEY       PIC X(15).
002800         10  FILLER              PIC X(05).
002900*
003000 01  WL-BOT-COUNTRY-LIST.
003100     05  WL-BOT-COUNTRY-CNT      PIC 9(04) COMP VALUE ZERO.
003200     05  WL-BOT-COUNTRY-ROW OCCURS 0 TO 100 TIMES
003300             DEPENDING ON WL-BOT-COUNTRY-CNT
003400             INDEXED BY WL-BOT-COUNTRY-IDX.
003500         10  WL-BOT-COUNTRY-KEY  PIC X(10).
003600         10  FILLER              PIC X(05).
